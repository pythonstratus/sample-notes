000010*****************************************************************         
000020*                                                               *         
000030*              Entity Extract  -  Weekly Load                   *         
000040*         ALS Entity Subsystem Weekly Load Driver               *         
000050*                                                               *         
000060*****************************************************************         
000070*                                                                         
000080 IDENTIFICATION          DIVISION.                                        
000090*================================                                         
000100*                                                                         
000110     PROGRAM-ID.         ELWEEKLY.                                        
000120*                                                                         
000130     AUTHOR.             R J MASTERS.                                     
000140*                                                                         
000150     INSTALLATION.       STATE DATA CENTER - ALS ENTITY SUBSYS.           
000160*                                                                         
000170     DATE-WRITTEN.       18/02/1988.                                      
000180*                                                                         
000190     DATE-COMPILED.                                                       
000200*                                                                         
000210     SECURITY.           STATE INTERNAL USE ONLY.                         
000220                          NOT FOR RELEASE OUTSIDE THE DEPARTMENT.         
000230*                                                                         
000240*    REMARKS.            SUNDAY NIGHT ENTITY EXTRACT LOAD FOR             
000250*                         THE ALS ENTITY SUBSYSTEM.  LOADS S1,            
000260*                         E1,E2,E4,E3,EA,E9 AND (EOM SUNDAYS              
000270*                         ONLY) E6, RUNS THE EOM ARCHIVE/CASE             
000280*                         SCRIPTS AND THE NOSEG RECONCILIATION            
000290*                         SCRIPTS ON EOM SUNDAYS, AND WRITES THE          
000300*                         END OF RUN RECONCILIATION REPORT.               
000310*                                                                         
000320*    CALLED MODULES.     S1LOAD, E1LOAD, E2LOAD, E4LOAD, E3LOAD,          
000330*                         EALOAD, E9LOAD, E6LOAD, ARCINV,                 
000340*                         CASEDSP, CKNSEGB, NOSEGS, NSEGOPEN,             
000350*                         CKNSEGA.                                        
000360*                                                                         
000370*    FILES USED.         LOGLOAD, ENTMONTH, ENTLOCK, EXTRACT              
000380*                         FILES (S1,E1,E2,E4,E3,EA,E9,E6 AND              
000390*                         THEIR .DAT/.OUT/.BAD/.LOG COPIES),              
000400*                         MKARCINV.OUT, CASEDSP.OUT, NOSEGS.OUT,          
000410*                         WKLYLOG.                                        
000420*                                                                         
000430*    ERROR MESSAGES USED.                                                 
000440*                         WL001 - WL006.                                  
000450*                                                                         
000460* CHANGE LOG.                                                             
000470* ==========                                                              
000480* 18/02/88 RJM - 1.00 CREATED - REPLACES THE OLD SUNDAY NIGHT             
000490*                OPERATOR CHECKLIST FOR THE WEEKLY ENTITY LOAD.           
000500* 09/09/89 RJM - 1.01 S1 EXPECTED DATE RULE SPLIT OUT FROM THE            
000510*                GENERAL RULE - S1 RUNS A DAY BEHIND THE OTHERS.          
000520* 04/03/92 TLK - 1.02 EOM ARCHIVE/CASE DISPOSITION SCRIPTS AND            
000530*                E6 EXTRACT ADDED FOR END OF MONTH SUNDAYS.               
000540* 11/11/94 TLK -      NOSEG RECONCILIATION SCRIPTS ADDED (4               
000550*                FIXED ORDER RUNS) PER AUDIT FINDING 94-118.              
000560* 19/07/95 DWH - 1.03 BACKUP STEP REWRITTEN TO USE CBL RUNTIME            
000570*                CALLS TO COPY FILES INSTEAD OF THE OLD SHELL             
000580*                COPY SCRIPT - FILES ARE COPIED, NOT MOVED, SO            
000590*                THE ORIGINALS REMAIN FOR THE LOAD STEP.                  
000600* 30/11/98 DWH -      Y2K REMEDIATION - ALL EXTRACT DATE FIELDS           
000610*                AND LOGLOAD.EXTRDT NOW CARRY A FULL 4 DIGIT YR.          
000620* 04/01/99 DWH -      Y2K - EOM DATE CALC RETESTED OVER THE               
000630*                12/31/1999 ROLLOVER, ADD-DAYS PARAGRAPH FIXED.           
000640* 17/03/01 PAO - 1.04 EXTRACT DATE VALIDATION NOW EXACT STRING            
000650*                COMPARE, NOT NUMERIC, TO MATCH THE DAILY JOB.            
000660* 08/08/03 PAO -      ERR SCAN ADDED (CASE INSENSITIVE) IN                
000670*                ADDITION TO THE EXISTING ERROR SCAN (HD-4471).           
000680* 21/05/06 SKB - 1.05 EOM COMPLETION SCAN NOW CHECKS FOR THE              
000690*                LITERAL COMPLETE RATHER THAN A ZERO RETURN               
000700*                CODE - THE EOM SCRIPTS DO NOT SET ONE.                   
000710* 12/02/09 SKB -      REPORT WINDOW NOW MATCHES ON LOADDT                 
000720*                SUBSTRING RATHER THAN EXACT EQUALS - MIDNIGHT            
000730*                ROLLOVER BUG (SAME FIX AS THE DAILY JOB).                
000740* 27/10/13 SKB - 1.06 REMOVED CALL TO ALS_LOCK SHELL UTILITY -            
000750*                LOCK STATE NOW HELD IN ENTLOCK CONTROL FILE.             
000760* 15/04/17 GNC -      MAILX CALL REMOVED - COMPLETION NOTICE              
000770*                NOW LOGGED ONLY (TICKET OPS-3390).                       
000780* 09/09/19 GNC - 1.10 EXTRACT WAIT LOOP CAPPED AT 24 HOURS TO             
000790*                STOP RUNAWAY JOBS OVER A LONG WEEKEND.                   
000800* 12/02/26 RJM - 2.14 REWRITE FOR ENTITY EXTRACT LOAD                     
000810*                MODERNISATION (TICKET ALS-2201) - PARAGRAPH              
000820*                NUMBERING AND FILE LAYOUTS BROUGHT IN LINE               
000830*                WITH THE DAILY JOB AND THE PAYROLL STANDARD.             
000840* 20/02/26 RJM -      EXTRDT NOW CARRIED AS X(10) NOT 9(8) -              
000850*                SOME FEEDS DELIVER MM/DD/YYYY (TICKET ALS-2214).         
000860*                                                                         
000870*****************************************************************         
000880*                                                                         
000890 ENVIRONMENT              DIVISION.                                       
000900*================================                                         
000910*                                                                         
000920 CONFIGURATION            SECTION.                                        
000930*                                                                         
000940 SPECIAL-NAMES.                                                           
000950     C01 IS TOP-OF-FORM                                                   
000960     CLASS NUMERIC-DAY-CLASS IS "0" THRU "9"                              
000970     UPSI-0 IS EL-TEST-RUN-SWITCH.                                        
000980*                                                                         
000990 INPUT-OUTPUT             SECTION.                                        
001000 FILE-CONTROL.                                                            
001010     COPY "selentwk.cob".                                                 
001020*                                                                         
001030 DATA                     DIVISION.                                       
001040*================================                                         
001050*                                                                         
001060 FILE                     SECTION.                                        
001070     COPY "fdentwk.cob".                                                  
001080*                                                                         
001090 WORKING-STORAGE          SECTION.                                        
001100*--------------------------------                                         
001110*                                                                         
001120 77  WS-PROG-NAME             PIC X(16)  VALUE "ELWEEKLY (2.14)".         
001130 77  WS-WAIT-COUNT             BINARY-LONG   VALUE ZERO.                  
001140 77  WS-MAX-WAIT-COUNT         BINARY-LONG   VALUE 288.                   
001150 77  WS-REC-CNT                BINARY-LONG   VALUE ZERO.                  
001160*                                                                         
001170 01  WS-SWITCHES.                                                         
001180     03  WS-FOUND-SW           PIC X       VALUE "N".                     
001190         88  FILE-FOUND               VALUE "Y".                          
001200     03  WS-EOF-SW             PIC X       VALUE "N".                     
001210         88  END-OF-FILE              VALUE "Y".                          
001220     03  WS-EOM-SUNDAY-SW      PIC X       VALUE "N".                     
001230         88  IS-EOM-SUNDAY            VALUE "Y".                          
001240     03  FILLER                PIC X(1).                                  
001250*                                                                         
001260 01  WS-TODAY-DATE.                                                       
001270     03  WS-TODAY-YYYY         PIC 9(4).                                  
001280     03  WS-TODAY-MM           PIC 99.                                    
001290     03  WS-TODAY-DD           PIC 99.                                    
001300 01  WS-TODAY-DATE-9  REDEFINES WS-TODAY-DATE                             
001310                               PIC 9(8).                                  
001320*                                                                         
001330 01  WS-MMDDYYYY-DATE.                                                    
001340     03  WS-MDY-MM             PIC 99.                                    
001350     03  FILLER                PIC X       VALUE "/".                     
001360     03  WS-MDY-DD             PIC 99.                                    
001370     03  FILLER                PIC X       VALUE "/".                     
001380     03  WS-MDY-YYYY           PIC 9(4).                                  
001390 01  WS-MMDDYYYY-DATE-X REDEFINES WS-MMDDYYYY-DATE                        
001400                               PIC X(10).                                 
001410*                                                                         
001420 01  WS-GENERIC-DATE-STR       PIC X(10).                                 
001430 01  WS-GENERIC-YMD  REDEFINES WS-GENERIC-DATE-STR.                       
001440     03  WS-GEN-YYYY           PIC 9(4).                                  
001450     03  WS-GEN-MM2            PIC 99.                                    
001460     03  WS-GEN-DD2            PIC 99.                                    
001470     03  FILLER                PIC X(2).                                  
001480 01  WS-GENERIC-MDY  REDEFINES WS-GENERIC-DATE-STR.                       
001490     03  WS-GEN-MM             PIC 99.                                    
001500     03  FILLER                PIC X.                                     
001510     03  WS-GEN-DD             PIC 99.                                    
001520     03  FILLER                PIC X.                                     
001530     03  WS-GEN-YYYY2          PIC 9(4).                                  
001540*                                                                         
001550 01  WS-CUM-DAYS-DEFS.                                                    
001560     03  FILLER                PIC 999     VALUE 000.                     
001570     03  FILLER                PIC 999     VALUE 031.                     
001580     03  FILLER                PIC 999     VALUE 059.                     
001590     03  FILLER                PIC 999     VALUE 090.                     
001600     03  FILLER                PIC 999     VALUE 120.                     
001610     03  FILLER                PIC 999     VALUE 151.                     
001620     03  FILLER                PIC 999     VALUE 181.                     
001630     03  FILLER                PIC 999     VALUE 212.                     
001640     03  FILLER                PIC 999     VALUE 243.                     
001650     03  FILLER                PIC 999     VALUE 273.                     
001660     03  FILLER                PIC 999     VALUE 304.                     
001670     03  FILLER                PIC 999     VALUE 334.                     
001680 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DEFS.                        
001690     03  WS-CUM-DAYS           PIC 999 OCCURS 12 TIMES                    
001700                                INDEXED BY CD-IDX.                        
001710*                                                                         
001720 01  WS-BACKUP-SUFFIX-DEFS.                                               
001730     03  FILLER                PIC X(4)   VALUE ".DAT".                   
001740     03  FILLER                PIC X(4)   VALUE ".LOG".                   
001750     03  FILLER                PIC X(4)   VALUE ".BAD".                   
001760     03  FILLER                PIC X(4)   VALUE ".OUT".                   
001770 01  WS-BACKUP-SUFFIX-TABLE REDEFINES WS-BACKUP-SUFFIX-DEFS.              
001780     03  WS-BACKUP-SUFFIX      PIC X(4) OCCURS 4 TIMES                    
001790                                INDEXED BY SF-IDX.                        
001800*                                                                         
001810 01  WS-CALC-FIELDS.                                                      
001820     03  WS-CALC-Y             PIC 9(4).                                  
001830     03  WS-CALC-M             PIC 99.                                    
001840     03  WS-CALC-D             PIC 99.                                    
001850     03  WS-CALC-DOY           PIC 999     COMP.                          
001860     03  WS-REM4               PIC 99      COMP.                          
001870     03  WS-REM100             PIC 99      COMP.                          
001880     03  WS-REM400             PIC 999     COMP.                          
001890     03  WS-LEAP-SW            PIC X       VALUE "N".                     
001900         88  IS-LEAP-YEAR             VALUE "Y".                          
001910     03  WS-DIV-TEMP           PIC 9(6)    COMP.                          
001920     03  FILLER                PIC X(1).                                  
001930*                                                                         
001940 01  WS-ADD-DAYS-FIELDS.                                                  
001950     03  WS-ADD-DAYS           PIC 99      COMP.                          
001960     03  WS-DAYS-IN-MONTH      PIC 99      COMP.                          
001970     03  FILLER                PIC X(1).                                  
001980*                                                                         
001990 01  WS-JULIAN-CHECK.                                                     
002000     03  WS-DOY-1              PIC 999     COMP.                          
002010     03  WS-DOY-2              PIC 999     COMP.                          
002020     03  WS-DOY-DIFF           PIC S999    COMP.                          
002030     03  FILLER                PIC X(1).                                  
002040*                                                                         
002050 01  WS-PREV-DATES.                                                       
002060     03  WS-PREV-S1            PIC X(10).                                 
002070     03  WS-PREV-E1            PIC X(10).                                 
002080     03  WS-PREV-E2            PIC X(10).                                 
002090     03  WS-PREV-E4            PIC X(10).                                 
002100     03  WS-PREV-E3            PIC X(10).                                 
002110     03  WS-PREV-EA            PIC X(10).                                 
002120     03  WS-PREV-E9            PIC X(10).                                 
002130     03  WS-PREV-E6            PIC X(10).                                 
002140     03  WS-PREV-E3-MDY        PIC X(10).                                 
002150     03  FILLER                PIC X(2).                                  
002160*                                                                         
002170 01  WS-EOM-FIELDS.                                                       
002180     03  WS-RPTMONTH           PIC 9(6).                                  
002190     03  WS-EOM-STARTDT        PIC X(10).                                 
002200     03  WS-EOM-ENDDT          PIC X(10).                                 
002210     03  WS-EOM-SUNDAY         PIC X(8).                                  
002220     03  WS-EOM-EXTRACT-DATE   PIC X(8).                                  
002230     03  FILLER                PIC X(2).                                  
002240*                                                                         
002250 01  WS-EXPECTED-DATES.                                                   
002260     03  WS-EXP-DATE-GENERAL   PIC X(8).                                  
002270     03  WS-EXP-DATE-S1        PIC X(8).                                  
002280     03  WS-E3-DIFF-DAYS       PIC S999    COMP.                          
002290     03  FILLER                PIC X(2).                                  
002300*                                                                         
002310 01  WS-FILE-NAMES.                                                       
002320     03  WS-FTP-FILE-NAME      PIC X(20).                                 
002330     03  WS-DAT-FILE-NAME      PIC X(20).                                 
002340     03  WS-OUT-FILE-NAME      PIC X(20).                                 
002350     03  WS-EOM-OUT-FILE-NAME  PIC X(20).                                 
002360     03  WS-BAK-FILE-NAME      PIC X(20).                                 
002370     03  WS-CUR-ENTITY         PIC X(4).                                  
002380     03  WS-CUR-SUFFIX         PIC X(4).                                  
002390     03  FILLER                PIC X(2).                                  
002400*                                                                         
002410 01  WS-FILE-STATUSES.                                                    
002420     03  WS-LOGLOAD-STATUS     PIC XX.                                    
002430     03  WS-ENTMONTH-STATUS    PIC XX.                                    
002440     03  WS-LOCK-STATUS        PIC XX.                                    
002450     03  WS-FTP-STATUS         PIC XX.                                    
002460     03  WS-DAT-STATUS         PIC XX.                                    
002470     03  WS-OUT-STATUS         PIC XX.                                    
002480     03  WS-EOM-OUT-STATUS     PIC XX.                                    
002490     03  WS-NOSEG-STATUS       PIC XX.                                    
002500     03  WS-LOG-STATUS         PIC XX.                                    
002510     03  WS-BAK-STATUS         PIC XX.                                    
002520     03  FILLER                PIC X(2).                                  
002530*                                                                         
002540 01  WS-REC-LENGTHS.                                                      
002550     03  WS-FTP-REC-LEN        PIC 9(4)    COMP.                          
002560     03  WS-DAT-REC-LEN        PIC 9(4)    COMP.                          
002570     03  WS-OUT-REC-LEN        PIC 9(4)    COMP.                          
002580     03  WS-EOM-OUT-REC-LEN    PIC 9(4)    COMP.                          
002590     03  WS-NOSEG-REC-LEN      PIC 9(4)    COMP.                          
002600     03  FILLER                PIC X(2).                                  
002610*                                                                         
002620 01  WS-SCAN-FIELDS.                                                      
002630     03  WS-ERROR-COUNT        PIC 9(5)    COMP.                          
002640     03  WS-ERR-COUNT          PIC 9(5)    COMP.                          
002650     03  WS-COMPLETE-COUNT     PIC 9(5)    COMP.                          
002660     03  FILLER                PIC X(2).                                  
002670*                                                                         
002680 01  WS-CBL-FIELDS.                                                       
002690     03  WS-CBL-FILE-DETAILS   PIC X(20).                                 
002700     03  WS-CBL-RESULT         PIC 9(9)    COMP.                          
002710     03  FILLER                PIC X(2).                                  
002720*                                                                         
002730 01  WS-CURRENT-TIME.                                                     
002740     03  WS-CT-HH              PIC 99.                                    
002750     03  WS-CT-MM              PIC 99.                                    
002760     03  WS-CT-SS              PIC 99.                                    
002770     03  WS-CT-CC              PIC 99.                                    
002780 01  WS-CURRENT-TIME-9 REDEFINES WS-CURRENT-TIME                          
002790                               PIC 9(8).                                  
002800*                                                                         
002810 01  WS-LOADDT-STAMP.                                                     
002820     03  WS-LOADDT-DATE        PIC X(10).                                 
002830     03  FILLER                PIC X       VALUE SPACE.                   
002840     03  WS-LOADDT-HH          PIC 99.                                    
002850     03  FILLER                PIC X       VALUE ":".                     
002860     03  WS-LOADDT-MM          PIC 99.                                    
002870     03  FILLER                PIC X       VALUE ":".                     
002880     03  WS-LOADDT-SS          PIC 99.                                    
002890*                                                                         
002900 01  ERROR-MESSAGES.                                                      
002910     03  WL001    PIC X(46) VALUE                                         
002920         "WL001 E3 EXTRACT FILE MISSING - CHECK SKIPPED".                 
002930     03  WL002    PIC X(46) VALUE                                         
002940         "WL002 EXTRACT FILE MISSING - RUN ABORTED     ".                 
002950     03  WL003    PIC X(46) VALUE                                         
002960         "WL003 EXTRACT DATE VALIDATION MISMATCH       ".                 
002970     03  WL004    PIC X(46) VALUE                                         
002980         "WL004 LOAD OUTPUT CONTAINED ERROR TEXT       ".                 
002990     03  WL005    PIC X(46) VALUE                                         
003000         "WL005 EOM SCRIPT OUTPUT MISSING COMPLETE FLAG".                 
003010     03  WL006    PIC X(46) VALUE                                         
003020         "WL006 ENTMONTH LOOKUP FAILED FOR RPTMONTH    ".                 
003030     03  FILLER   PIC X(4).                                               
003040*                                                                         
003050 01  WS-SCRATCH-FIELDS.                                                   
003060     03  WS-SCRATCH-POS        PIC 999     COMP.                          
003070     03  FILLER                PIC X(1).                                  
003080*                                                                         
003090     COPY "wsxdate.cob".                                                  
003100     COPY "wsrptln.cob".                                                  
003110*                                                                         
003120 LINKAGE                   SECTION.                                       
003130*=================================                                        
003140*                                                                         
003150 01  WS-RUN-DATE-PARM          PIC X(10).                                 
003160     COPY "wscalld.cob".                                                  
003170*                                                                         
003180 PROCEDURE                 DIVISION USING WS-RUN-DATE-PARM                
003190                                          WS-CALLING-DATA.                
003200*==========================================================               
003210*                                                                         
003220 000-MAIN-PROCESS SECTION.                                                
003230*************************                                                 
003240     PERFORM 020-GET-RUN-DATE       THRU 020-EXIT.                        
003250     PERFORM 310-E3-CURRENCY-CHECK  THRU 310-EXIT.                        
003260     PERFORM 320-BACKUP-ROTATE      THRU 320-EXIT.                        
003270     PERFORM 330-CALC-EOM-DATES     THRU 330-EXIT.                        
003280     PERFORM 340-READ-PREV-DATES    THRU 340-EXIT.                        
003290     PERFORM 350-WAIT-FOR-EXTRACTS  THRU 350-EXIT.                        
003300     IF       RUN-ABORTED                                                 
003310              GO TO 990-END-RUN.                                          
003320     PERFORM 355-COPY-EXTRACTS      THRU 355-EXIT.                        
003330     IF       RUN-ABORTED                                                 
003340              GO TO 990-END-RUN.                                          
003350     PERFORM 360-CALC-EXPECTED-DATES THRU 360-EXIT.                       
003360     PERFORM 410-VALIDATE-DATES     THRU 410-EXIT.                        
003370     IF       RUN-ABORTED                                                 
003380              GO TO 990-END-RUN.                                          
003390     PERFORM 420-LOAD-ENTITIES      THRU 420-EXIT.                        
003400     IF       RUN-ABORTED                                                 
003410              GO TO 990-END-RUN.                                          
003420     IF       IS-EOM-SUNDAY                                               
003430              PERFORM 430-RUN-EOM-PROGRAMS THRU 430-EXIT                  
003440              IF     RUN-ABORTED                                          
003450                     GO TO 990-END-RUN                                    
003460              END-IF                                                      
003470              PERFORM 440-RUN-NOSEG-SCRIPTS THRU 440-EXIT                 
003480     END-IF.                                                              
003490     PERFORM 450-UNLOCK-ENTITY      THRU 450-EXIT.                        
003500     PERFORM 700-BUILD-REPORT       THRU 700-EXIT.                        
003510     PERFORM 710-WRITE-COMPLETION-NOTICE THRU 710-EXIT.                   
003520*                                                                         
003530 990-END-RUN.                                                             
003540     PERFORM 900-ARCHIVE-LOG        THRU 900-EXIT.                        
003550     CLOSE    LOG-FILE.                                                   
003560     GOBACK.                                                              
003570*                                                                         
003580 000-EXIT.  EXIT.                                                         
003590*                                                                         
003600*----------------------------------------------------------------         
003610* 020-GET-RUN-DATE - COMMAND ARG OR SYSTEM DATE (MM/DD/YYYY).             
003620*----------------------------------------------------------------         
003630 020-GET-RUN-DATE.                                                        
003640     OPEN     OUTPUT LOG-FILE.                                            
003650     MOVE     "PROD"  TO WS-ENVIRONMENT-NAME.                             
003660     IF       WS-RUN-DATE-PARM = SPACES                                   
003670              ACCEPT   WS-TODAY-DATE-9 FROM DATE YYYYMMDD                 
003680     ELSE                                                                 
003690              MOVE     WS-RUN-DATE-PARM TO WS-GENERIC-DATE-STR            
003700              MOVE     WS-GEN-YYYY2 TO WS-TODAY-YYYY                      
003710              MOVE     WS-GEN-MM   TO WS-TODAY-MM                         
003720              MOVE     WS-GEN-DD   TO WS-TODAY-DD                         
003730     END-IF.                                                              
003740     MOVE     WS-TODAY-MM   TO WS-MDY-MM.                                 
003750     MOVE     WS-TODAY-DD   TO WS-MDY-DD.                                 
003760     MOVE     WS-TODAY-YYYY TO WS-MDY-YYYY.                               
003770     ACCEPT   WS-CURRENT-TIME FROM TIME.                                  
003780     STRING   "ELWEEKLY RUN STARTED FOR " WS-MMDDYYYY-DATE-X              
003790              DELIMITED BY SIZE INTO LOG-TEXT.                            
003800     WRITE    LOG-RECORD.                                                 
003810 020-EXIT.                                                                
003820     EXIT.                                                                
003830*                                                                         
003840*----------------------------------------------------------------         
003850* 310 - WEEKLY E3 CURRENCY CHECK - NEVER ABORTS THE RUN, ONLY             
003860*  RECORDS WS-E3-DIFF-DAYS FOR THE STEP 710 COMPLETION NOTICE.            
003870*----------------------------------------------------------------         
003880 310-E3-CURRENCY-CHECK.                                                   
003890     MOVE     ZERO TO WS-E3-DIFF-DAYS.                                    
003900     MOVE     "E3  " TO WS-CUR-ENTITY.                                    
003910     STRING   "E3" DELIMITED BY SIZE INTO WS-FTP-FILE-NAME.               
003920     OPEN     INPUT FTP-EXTRACT-FILE.                                     
003930     IF       WS-FTP-STATUS NOT = "00"                                    
003940              STRING WL001 DELIMITED BY SIZE INTO LOG-TEXT                
003950              WRITE  LOG-RECORD                                           
003960              GO TO 310-EXIT.                                             
003970     READ     FTP-EXTRACT-FILE                                            
003980              AT END CLOSE FTP-EXTRACT-FILE                               
003990                     STRING WL001 DELIMITED BY SIZE INTO LOG-TEXT         
004000                     WRITE  LOG-RECORD                                    
004010                     GO TO 310-EXIT.                                      
004020     CLOSE    FTP-EXTRACT-FILE.                                           
004030     MOVE     FTP-EXTRACT-TEXT (3:8) TO WS-GENERIC-DATE-STR.              
004040     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
004050     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
004060     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
004070     PERFORM  800-CALC-DAY-OF-YEAR THRU 800-EXIT.                         
004080     MOVE     WS-CALC-DOY TO WS-DOY-1.                                    
004090*                                                                         
004100     PERFORM  340-READ-PREV-DATES THRU 340-EXIT.                          
004110     MOVE     WS-PREV-E3 (1:8) TO WS-GENERIC-DATE-STR.                    
004120     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
004130     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
004140     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
004150     PERFORM  800-CALC-DAY-OF-YEAR THRU 800-EXIT.                         
004160     MOVE     WS-CALC-DOY TO WS-DOY-2.                                    
004170*                                                                         
004180     SUBTRACT WS-DOY-2 FROM WS-DOY-1 GIVING WS-DOY-DIFF.                  
004190     MOVE     WS-DOY-DIFF TO WS-E3-DIFF-DAYS.                             
004200 310-EXIT.                                                                
004210     EXIT.                                                                
004220*                                                                         
004230*----------------------------------------------------------------         
004240* 320 - BACKUP/ROTATE (COPY, NOT MOVE) PREVIOUS WEEK'S FILES.             
004250*----------------------------------------------------------------         
004260 320-BACKUP-ROTATE.                                                       
004270     PERFORM  321-BACKUP-ONE-ENTITY THRU 321-EXIT                         
004280              VARYING WO-IDX FROM 1 BY 1                                  
004290              UNTIL WO-IDX > 8.                                           
004300     PERFORM  325-BACKUP-EOM-FILES  THRU 325-EXIT.                        
004310 320-EXIT.                                                                
004320     EXIT.                                                                
004330*                                                                         
004340 321-BACKUP-ONE-ENTITY.                                                   
004350     MOVE     WO-ENTITY-CODE (WO-IDX) TO WS-CUR-ENTITY.                   
004360     PERFORM  322-BACKUP-ONE-SUFFIX THRU 322-EXIT                         
004370              VARYING SF-IDX FROM 1 BY 1                                  
004380              UNTIL SF-IDX > 4.                                           
004390 321-EXIT.                                                                
004400     EXIT.                                                                
004410*                                                                         
004420 322-BACKUP-ONE-SUFFIX.                                                   
004430     MOVE     WS-BACKUP-SUFFIX (SF-IDX) TO WS-CUR-SUFFIX.                 
004440     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
004450              WS-CUR-SUFFIX DELIMITED BY SIZE                             
004460              INTO WS-FTP-FILE-NAME.                                      
004470     MOVE     WS-FTP-FILE-NAME TO WS-CBL-FILE-DETAILS.                    
004480     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
004490              RETURNING WS-CBL-RESULT.                                    
004500     IF       WS-CBL-RESULT = ZERO                                        
004510              STRING WS-CUR-ENTITY DELIMITED BY SPACE                     
004520                     WS-CUR-SUFFIX DELIMITED BY SIZE                      
004530                     ".BAK" DELIMITED BY SIZE                             
004540                     INTO WS-DAT-FILE-NAME                                
004550              PERFORM 380-COPY-ONE-FILE THRU 380-EXIT                     
004560     END-IF.                                                              
004570 322-EXIT.                                                                
004580     EXIT.                                                                
004590*                                                                         
004600 325-BACKUP-EOM-FILES.                                                    
004610     MOVE     "runARCHIVEINV.log" TO WS-FTP-FILE-NAME                     
004620                                      WS-CBL-FILE-DETAILS.                
004630     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
004640              RETURNING WS-CBL-RESULT.                                    
004650     IF       WS-CBL-RESULT = ZERO                                        
004660              MOVE "runARCHIVEINV.log.BAK" TO WS-DAT-FILE-NAME            
004670              PERFORM 380-COPY-ONE-FILE THRU 380-EXIT                     
004680     END-IF.                                                              
004690     MOVE     "mkARCINV.out" TO WS-FTP-FILE-NAME                          
004700                                 WS-CBL-FILE-DETAILS.                     
004710     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
004720              RETURNING WS-CBL-RESULT.                                    
004730     IF       WS-CBL-RESULT = ZERO                                        
004740              MOVE "mkARCINV.out.BAK" TO WS-DAT-FILE-NAME                 
004750              PERFORM 380-COPY-ONE-FILE THRU 380-EXIT                     
004760     END-IF.                                                              
004770     MOVE     "caseDSP.log" TO WS-FTP-FILE-NAME                           
004780                                WS-CBL-FILE-DETAILS.                      
004790     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
004800              RETURNING WS-CBL-RESULT.                                    
004810     IF       WS-CBL-RESULT = ZERO                                        
004820              MOVE "caseDSP.log.BAK" TO WS-DAT-FILE-NAME                  
004830              PERFORM 380-COPY-ONE-FILE THRU 380-EXIT                     
004840     END-IF.                                                              
004850     MOVE     "caseDSP.out" TO WS-FTP-FILE-NAME                           
004860                                WS-CBL-FILE-DETAILS.                      
004870     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
004880              RETURNING WS-CBL-RESULT.                                    
004890     IF       WS-CBL-RESULT = ZERO                                        
004900              MOVE "caseDSP.out.BAK" TO WS-DAT-FILE-NAME                  
004910              PERFORM 380-COPY-ONE-FILE THRU 380-EXIT                     
004920     END-IF.                                                              
004930 325-EXIT.                                                                
004940     EXIT.                                                                
004950*                                                                         
004960*----------------------------------------------------------------         
004970* 380 - COPY WS-FTP-FILE-NAME TO WS-DAT-FILE-NAME, LINE BY LINE.          
004980*  (SHARED BY THE BACKUP STEP - NO SHELL/RUNTIME COPY CALL                
004990*  EXISTS IN THIS SHOP'S CBL LIBRARY, SO THE COPY IS DONE IN              
005000*  PLAIN COBOL FILE I/O.)                                                 
005010*----------------------------------------------------------------         
005020 380-COPY-ONE-FILE.                                                       
005030     OPEN     INPUT FTP-EXTRACT-FILE.                                     
005040     IF       WS-FTP-STATUS NOT = "00"                                    
005050              GO TO 380-EXIT.                                             
005060     OPEN     OUTPUT DAT-FILE.                                            
005070     MOVE     "N" TO WS-EOF-SW.                                           
005080     READ     FTP-EXTRACT-FILE                                            
005090              AT END MOVE "Y" TO WS-EOF-SW                                
005100     END-READ.                                                            
005110     PERFORM  385-COPY-ONE-LINE THRU 385-EXIT                             
005120              UNTIL END-OF-FILE.                                          
005130     CLOSE    FTP-EXTRACT-FILE DAT-FILE.                                  
005140 380-EXIT.                                                                
005150     EXIT.                                                                
005160*                                                                         
005170 385-COPY-ONE-LINE.                                                       
005180     MOVE     FTP-EXTRACT-TEXT TO DAT-TEXT.                               
005190     WRITE    DAT-RECORD.                                                 
005200     READ     FTP-EXTRACT-FILE                                            
005210              AT END MOVE "Y" TO WS-EOF-SW.                               
005220 385-EXIT.                                                                
005230     EXIT.                                                                
005240*                                                                         
005250*----------------------------------------------------------------         
005260* 330 - EOM DATE CALCULATION VIA ENTMONTH LOOKUP.                         
005270*----------------------------------------------------------------         
005280 330-CALC-EOM-DATES.                                                      
005290     COMPUTE  WS-RPTMONTH = WS-TODAY-YYYY * 100 + WS-TODAY-MM.            
005300     MOVE     "N" TO WS-FOUND-SW.                                         
005310     OPEN     INPUT ENTMONTH-FILE.                                        
005320     IF       WS-ENTMONTH-STATUS NOT = "00"                               
005330              GO TO 330-EXIT.                                             
005340     MOVE     "N" TO WS-EOF-SW.                                           
005350     READ     ENTMONTH-FILE                                               
005360              AT END MOVE "Y" TO WS-EOF-SW                                
005370     END-READ.                                                            
005380     PERFORM  335-SCAN-ONE-ENTMONTH THRU 335-EXIT                         
005390              UNTIL END-OF-FILE OR FILE-FOUND.                            
005400     CLOSE    ENTMONTH-FILE.                                              
005410     IF       NOT FILE-FOUND                                              
005420              STRING WL006 DELIMITED BY SIZE INTO LOG-TEXT                
005430              WRITE  LOG-RECORD                                           
005440              GO TO 330-EXIT.                                             
005450     MOVE     WS-EOM-ENDDT (1:8) TO WS-GENERIC-DATE-STR.                  
005460     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
005470     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
005480     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
005490     MOVE     1 TO WS-ADD-DAYS.                                           
005500     PERFORM  840-ADD-DAYS-TO-DATE THRU 840-EXIT.                         
005510     MOVE     WS-CALC-Y TO WS-GEN-YYYY.                                   
005520     MOVE     WS-CALC-M TO WS-GEN-MM2.                                    
005530     MOVE     WS-CALC-D TO WS-GEN-DD2.                                    
005540     MOVE     WS-GENERIC-DATE-STR (1:8) TO WS-EOM-SUNDAY.                 
005550     IF       WS-EOM-SUNDAY = WS-TODAY-DATE-9                             
005560              SET IS-EOM-SUNDAY TO TRUE.                                  
005570     MOVE     WS-EOM-ENDDT (1:8) TO WS-EOM-EXTRACT-DATE.                  
005580 330-EXIT.                                                                
005590     EXIT.                                                                
005600*                                                                         
005610 335-SCAN-ONE-ENTMONTH.                                                   
005620     IF       EM-RPTMONTH = WS-RPTMONTH                                   
005630              MOVE EM-STARTDT TO WS-EOM-STARTDT                           
005640              MOVE EM-ENDDT   TO WS-EOM-ENDDT                             
005650              MOVE "Y" TO WS-FOUND-SW                                     
005660     ELSE                                                                 
005670              READ ENTMONTH-FILE                                          
005680                   AT END MOVE "Y" TO WS-EOF-SW                           
005690              END-READ                                                    
005700     END-IF.                                                              
005710 335-EXIT.                                                                
005720     EXIT.                                                                
005730*                                                                         
005740*----------------------------------------------------------------         
005750* 340 - READ LOGLOAD FOR MAX(EXTRDT) PER ENTITY, WEEKLY SET.              
005760*----------------------------------------------------------------         
005770 340-READ-PREV-DATES.                                                     
005780     MOVE     SPACES TO WS-PREV-S1 WS-PREV-E1 WS-PREV-E2                  
005790                         WS-PREV-E4 WS-PREV-E3 WS-PREV-EA                 
005800                         WS-PREV-E9 WS-PREV-E6.                           
005810     OPEN     INPUT LOGLOAD-FILE.                                         
005820     IF       WS-LOGLOAD-STATUS NOT = "00"                                
005830              GO TO 340-EXIT.                                             
005840     MOVE     "N" TO WS-EOF-SW.                                           
005850     READ     LOGLOAD-FILE                                                
005860              AT END MOVE "Y" TO WS-EOF-SW                                
005870     END-READ.                                                            
005880     PERFORM  345-SCAN-ONE-LOGLOAD-REC THRU 345-EXIT                      
005890              UNTIL END-OF-FILE.                                          
005900     CLOSE    LOGLOAD-FILE.                                               
005910 340-EXIT.                                                                
005920     EXIT.                                                                
005930*                                                                         
005940 345-SCAN-ONE-LOGLOAD-REC.                                                
005950     EVALUATE LL-LOADNAME                                                 
005960         WHEN "S1  " IF LL-EXTRDT > WS-PREV-S1                            
005970                        MOVE LL-EXTRDT TO WS-PREV-S1                      
005980                     END-IF                                               
005990         WHEN "E1  " IF LL-EXTRDT > WS-PREV-E1                            
006000                        MOVE LL-EXTRDT TO WS-PREV-E1                      
006010                     END-IF                                               
006020         WHEN "E2  " IF LL-EXTRDT > WS-PREV-E2                            
006030                        MOVE LL-EXTRDT TO WS-PREV-E2                      
006040                     END-IF                                               
006050         WHEN "E4  " IF LL-EXTRDT > WS-PREV-E4                            
006060                        MOVE LL-EXTRDT TO WS-PREV-E4                      
006070                     END-IF                                               
006080         WHEN "E3  " IF LL-EXTRDT > WS-PREV-E3                            
006090                        MOVE LL-EXTRDT TO WS-PREV-E3                      
006100                     END-IF                                               
006110         WHEN "EA  " IF LL-EXTRDT > WS-PREV-EA                            
006120                        MOVE LL-EXTRDT TO WS-PREV-EA                      
006130                     END-IF                                               
006140         WHEN "E9  " IF LL-EXTRDT > WS-PREV-E9                            
006150                        MOVE LL-EXTRDT TO WS-PREV-E9                      
006160                     END-IF                                               
006170         WHEN "E6  " IF LL-EXTRDT > WS-PREV-E6                            
006180                        MOVE LL-EXTRDT TO WS-PREV-E6                      
006190                     END-IF                                               
006200     END-EVALUATE.                                                        
006210     READ     LOGLOAD-FILE                                                
006220              AT END MOVE "Y" TO WS-EOF-SW                                
006230     END-READ.                                                            
006240 345-EXIT.                                                                
006250     EXIT.                                                                
006260*                                                                         
006270*----------------------------------------------------------------         
006280* 350 - POLL THE FTP DIRECTORY EVERY 5 MINUTES UNTIL EACH                 
006290*  WEEKLY EXTRACT APPEARS, IN ORDER S1,E1,E2,E4,E3,EA,E9,E6.              
006300*----------------------------------------------------------------         
006310 350-WAIT-FOR-EXTRACTS.                                                   
006320     MOVE     ZERO TO WS-TERM-CODE.                                       
006330     PERFORM  351-WAIT-FOR-ONE-ENTITY THRU 351-EXIT                       
006340              VARYING WO-IDX FROM 1 BY 1                                  
006350              UNTIL WO-IDX > 8 OR RUN-ABORTED.                            
006360 350-EXIT.                                                                
006370     EXIT.                                                                
006380*                                                                         
006390 351-WAIT-FOR-ONE-ENTITY.                                                 
006400     IF       WO-ENTITY-CODE (WO-IDX) = "E6  "                            
006410              AND NOT IS-EOM-SUNDAY                                       
006420              GO TO 351-EXIT.                                             
006430     MOVE     WO-ENTITY-CODE (WO-IDX) TO WS-CBL-FILE-DETAILS.             
006440     MOVE     ZERO TO WS-WAIT-COUNT.                                      
006450     MOVE     "N" TO WS-FOUND-SW.                                         
006460     PERFORM  352-POLL-ONE-CYCLE THRU 352-EXIT                            
006470              UNTIL FILE-FOUND.                                           
006480 351-EXIT.                                                                
006490     EXIT.                                                                
006500*                                                                         
006510 352-POLL-ONE-CYCLE.                                                      
006520     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
006530              RETURNING WS-CBL-RESULT.                                    
006540     IF       WS-CBL-RESULT = ZERO                                        
006550              MOVE "Y" TO WS-FOUND-SW                                     
006560     ELSE                                                                 
006570              ADD  1 TO WS-WAIT-COUNT                                     
006580              PERFORM 810-WAIT-5-MINUTES THRU 810-EXIT                    
006590              IF   WS-WAIT-COUNT > WS-MAX-WAIT-COUNT                      
006600                   MOVE 3 TO WS-TERM-CODE                                 
006610                   STRING WL002 DELIMITED BY SIZE INTO LOG-TEXT           
006620                   WRITE LOG-RECORD                                       
006630                   MOVE "Y" TO WS-FOUND-SW                                
006640              END-IF                                                      
006650     END-IF.                                                              
006660 352-EXIT.                                                                
006670     EXIT.                                                                
006680*                                                                         
006690*----------------------------------------------------------------         
006700* 355 - COPY EACH FTP EXTRACT TO ITS LOAD-DIR <ENTITY>.DAT COPY.          
006710*----------------------------------------------------------------         
006720 355-COPY-EXTRACTS.                                                       
006730     MOVE     ZERO TO WS-TERM-CODE.                                       
006740     PERFORM  357-COPY-ONE-ENTITY THRU 357-EXIT                           
006750              VARYING WO-IDX FROM 1 BY 1                                  
006760              UNTIL WO-IDX > 8 OR RUN-ABORTED.                            
006770 355-EXIT.                                                                
006780     EXIT.                                                                
006790*                                                                         
006800 357-COPY-ONE-ENTITY.                                                     
006810     IF       WO-ENTITY-CODE (WO-IDX) = "E6  "                            
006820              AND NOT IS-EOM-SUNDAY                                       
006830              GO TO 357-EXIT.                                             
006840     MOVE     WO-ENTITY-CODE (WO-IDX) TO WS-FTP-FILE-NAME                 
006850                                          WS-CUR-ENTITY.                  
006860     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
006870              ".DAT" DELIMITED BY SIZE INTO WS-DAT-FILE-NAME.             
006880     PERFORM  380-COPY-ONE-FILE THRU 380-EXIT.                            
006890     IF       WS-FTP-STATUS NOT = "00"                                    
006900              MOVE 4 TO WS-TERM-CODE                                      
006910              STRING WL002 " " WS-CUR-ENTITY                              
006920                     DELIMITED BY SIZE INTO LOG-TEXT                      
006930              WRITE  LOG-RECORD.                                          
006940 357-EXIT.                                                                
006950     EXIT.                                                                
006960*                                                                         
006970*----------------------------------------------------------------         
006980* 360 - EXPECTED DATES - GENERAL (PREV E1 + 7), S1 (PREV S1 + 7).         
006990*----------------------------------------------------------------         
007000 360-CALC-EXPECTED-DATES.                                                 
007010     MOVE     WS-PREV-E1 (1:8) TO WS-GENERIC-DATE-STR.                    
007020     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
007030     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
007040     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
007050     MOVE     7 TO WS-ADD-DAYS.                                           
007060     PERFORM  840-ADD-DAYS-TO-DATE THRU 840-EXIT.                         
007070     MOVE     WS-CALC-Y TO WS-GEN-YYYY.                                   
007080     MOVE     WS-CALC-M TO WS-GEN-MM2.                                    
007090     MOVE     WS-CALC-D TO WS-GEN-DD2.                                    
007100     MOVE     WS-GENERIC-DATE-STR (1:8) TO WS-EXP-DATE-GENERAL.           
007110*                                                                         
007120     MOVE     WS-PREV-S1 (1:8) TO WS-GENERIC-DATE-STR.                    
007130     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
007140     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
007150     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
007160     MOVE     7 TO WS-ADD-DAYS.                                           
007170     PERFORM  840-ADD-DAYS-TO-DATE THRU 840-EXIT.                         
007180     MOVE     WS-CALC-Y TO WS-GEN-YYYY.                                   
007190     MOVE     WS-CALC-M TO WS-GEN-MM2.                                    
007200     MOVE     WS-CALC-D TO WS-GEN-DD2.                                    
007210     MOVE     WS-GENERIC-DATE-STR (1:8) TO WS-EXP-DATE-S1.                
007220 360-EXIT.                                                                
007230     EXIT.                                                                
007240*                                                                         
007250*----------------------------------------------------------------         
007260* 410 - VALIDATE S1,E1,E2,E4,E3,EA,E9 DATES, THEN E6 IF EOM SUN.          
007270*----------------------------------------------------------------         
007280 410-VALIDATE-DATES.                                                      
007290     MOVE     ZERO TO WS-TERM-CODE.                                       
007300     PERFORM  415-VALIDATE-ONE-DATE THRU 415-EXIT                         
007310              VARYING WO-IDX FROM 1 BY 1                                  
007320              UNTIL WO-IDX > 7 OR RUN-ABORTED.                            
007330     IF       IS-EOM-SUNDAY AND NOT RUN-ABORTED                           
007340              PERFORM 417-VALIDATE-E6 THRU 417-EXIT.                      
007350 410-EXIT.                                                                
007360     EXIT.                                                                
007370*                                                                         
007380 415-VALIDATE-ONE-DATE.                                                   
007390     MOVE     WO-ENTITY-CODE (WO-IDX) TO WS-CUR-ENTITY.                   
007400     PERFORM  416-FIND-DATE-POSITION THRU 416-EXIT                        
007410              VARYING WK-IDX FROM 1 BY 1                                  
007420              UNTIL WK-IDX > 9.                                           
007430     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
007440              ".DAT" DELIMITED BY SIZE INTO WS-DAT-FILE-NAME.             
007450     OPEN     INPUT DAT-FILE.                                             
007460     IF       WS-DAT-STATUS NOT = "00"                                    
007470              MOVE 5 TO WS-TERM-CODE                                      
007480              GO TO 415-EXIT.                                             
007490     READ     DAT-FILE                                                    
007500              AT END MOVE 5 TO WS-TERM-CODE.                              
007510     CLOSE    DAT-FILE.                                                   
007520     IF       RUN-ABORTED                                                 
007530              GO TO 415-EXIT.                                             
007540     IF       WS-CUR-ENTITY = "S1  "                                      
007550              IF   DAT-TEXT (WS-SCRATCH-POS:8) NOT =                      
007560                        WS-EXP-DATE-S1                                    
007570                   MOVE 5 TO WS-TERM-CODE                                 
007580              END-IF                                                      
007590     ELSE                                                                 
007600              IF   DAT-TEXT (WS-SCRATCH-POS:8) NOT =                      
007610                        WS-EXP-DATE-GENERAL                               
007620                   MOVE 5 TO WS-TERM-CODE                                 
007630              END-IF                                                      
007640     END-IF.                                                              
007650     IF       RUN-ABORTED                                                 
007660              STRING WL003 " " WS-CUR-ENTITY                              
007670                     DELIMITED BY SIZE INTO LOG-TEXT                      
007680              WRITE  LOG-RECORD.                                          
007690 415-EXIT.                                                                
007700     EXIT.                                                                
007710*                                                                         
007720 416-FIND-DATE-POSITION.                                                  
007730     IF       WK-ENTITY-CODE (WK-IDX) = WS-CUR-ENTITY                     
007740              MOVE WK-START-POS (WK-IDX) TO WS-SCRATCH-POS.               
007750 416-EXIT.                                                                
007760     EXIT.                                                                
007770*                                                                         
007780 417-VALIDATE-E6.                                                         
007790     MOVE     "E6  " TO WS-CUR-ENTITY.                                    
007800     PERFORM  416-FIND-DATE-POSITION THRU 416-EXIT                        
007810              VARYING WK-IDX FROM 1 BY 1                                  
007820              UNTIL WK-IDX > 9.                                           
007830     STRING   "E6.DAT" DELIMITED BY SIZE INTO WS-DAT-FILE-NAME.           
007840     OPEN     INPUT DAT-FILE.                                             
007850     IF       WS-DAT-STATUS NOT = "00"                                    
007860              MOVE 5 TO WS-TERM-CODE                                      
007870              GO TO 417-EXIT.                                             
007880     READ     DAT-FILE                                                    
007890              AT END MOVE 5 TO WS-TERM-CODE.                              
007900     CLOSE    DAT-FILE.                                                   
007910     IF       RUN-ABORTED                                                 
007920              GO TO 417-EXIT.                                             
007930     IF       DAT-TEXT (WS-SCRATCH-POS:8) NOT =                           
007940                   WS-EOM-EXTRACT-DATE                                    
007950              MOVE 5 TO WS-TERM-CODE                                      
007960              STRING WL003 " E6" DELIMITED BY SIZE INTO LOG-TEXT          
007970              WRITE  LOG-RECORD.                                          
007980 417-EXIT.                                                                
007990     EXIT.                                                                
008000*                                                                         
008010*----------------------------------------------------------------         
008020* 420 - LOAD EACH ENTITY IN ORDER, SKIP E6 UNLESS EOM SUNDAY.             
008030*----------------------------------------------------------------         
008040 420-LOAD-ENTITIES.                                                       
008050     MOVE     ZERO TO WS-TERM-CODE.                                       
008060     PERFORM  421-RUN-ONE-LOAD THRU 421-EXIT                              
008070              VARYING WO-IDX FROM 1 BY 1                                  
008080              UNTIL WO-IDX > 8 OR RUN-ABORTED.                            
008090 420-EXIT.                                                                
008100     EXIT.                                                                
008110*                                                                         
008120 421-RUN-ONE-LOAD.                                                        
008130     IF       WO-ENTITY-CODE (WO-IDX) = "E6  "                            
008140              AND NOT IS-EOM-SUNDAY                                       
008150              GO TO 421-EXIT.                                             
008160     MOVE     WO-ENTITY-CODE (WO-IDX) TO WS-CUR-ENTITY.                   
008170     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
008180              "LOAD" DELIMITED BY SIZE INTO WS-CBL-FILE-DETAILS.          
008190     CALL     WS-CBL-FILE-DETAILS USING WS-CUR-ENTITY                     
008200                                        WS-CALLING-DATA.                  
008210     PERFORM  425-SCAN-LOAD-OUTPUT THRU 425-EXIT.                         
008220 421-EXIT.                                                                
008230     EXIT.                                                                
008240*                                                                         
008250 425-SCAN-LOAD-OUTPUT.                                                    
008260     MOVE     ZERO TO WS-ERROR-COUNT WS-ERR-COUNT.                        
008270     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
008280              ".OUT" DELIMITED BY SIZE INTO WS-OUT-FILE-NAME.             
008290     OPEN     INPUT OUT-FILE.                                             
008300     IF       WS-OUT-STATUS NOT = "00"                                    
008310              GO TO 425-EXIT.                                             
008320     MOVE     "N" TO WS-EOF-SW.                                           
008330     READ     OUT-FILE                                                    
008340              AT END MOVE "Y" TO WS-EOF-SW                                
008350     END-READ.                                                            
008360     PERFORM  426-SCAN-FOR-ERROR THRU 426-EXIT                            
008370              UNTIL END-OF-FILE.                                          
008380     CLOSE    OUT-FILE.                                                   
008390     IF       WS-ERROR-COUNT > ZERO                                       
008400              MOVE 6 TO WS-TERM-CODE                                      
008410              GO TO 425-EXIT.                                             
008420     OPEN     INPUT OUT-FILE.                                             
008430     IF       WS-OUT-STATUS NOT = "00"                                    
008440              GO TO 425-EXIT.                                             
008450     MOVE     "N" TO WS-EOF-SW.                                           
008460     READ     OUT-FILE                                                    
008470              AT END MOVE "Y" TO WS-EOF-SW                                
008480     END-READ.                                                            
008490     PERFORM  427-SCAN-FOR-ERR THRU 427-EXIT                              
008500              UNTIL END-OF-FILE.                                          
008510     CLOSE    OUT-FILE.                                                   
008520     IF       WS-ERR-COUNT > ZERO                                         
008530              MOVE 6 TO WS-TERM-CODE                                      
008540              STRING WL004 " " WS-CUR-ENTITY                              
008550                     DELIMITED BY SIZE INTO LOG-TEXT                      
008560              WRITE  LOG-RECORD.                                          
008570 425-EXIT.                                                                
008580     EXIT.                                                                
008590*                                                                         
008600 426-SCAN-FOR-ERROR.                                                      
008610     INSPECT  OUT-TEXT TALLYING WS-ERROR-COUNT FOR ALL "ERROR".           
008620     IF       WS-ERROR-COUNT > ZERO                                       
008630              STRING WL004 " " OUT-TEXT (1:30)                            
008640                     DELIMITED BY SIZE INTO LOG-TEXT                      
008650              WRITE  LOG-RECORD.                                          
008660     READ     OUT-FILE                                                    
008670              AT END MOVE "Y" TO WS-EOF-SW                                
008680     END-READ.                                                            
008690 426-EXIT.                                                                
008700     EXIT.                                                                
008710*                                                                         
008720 427-SCAN-FOR-ERR.                                                        
008730     INSPECT  OUT-TEXT TALLYING WS-ERR-COUNT                              
008740              FOR ALL "ERR" "Err" "err" "ErR" "eRR" "erR" "ERr"           
008750                      "eRr".                                              
008760     READ     OUT-FILE                                                    
008770              AT END MOVE "Y" TO WS-EOF-SW                                
008780     END-READ.                                                            
008790 427-EXIT.                                                                
008800     EXIT.                                                                
008810*                                                                         
008820*----------------------------------------------------------------         
008830* 430 - EOM SCRIPTS - ARCHIVE INVENTORY THEN CASE DISPOSITION.            
008840*----------------------------------------------------------------         
008850 430-RUN-EOM-PROGRAMS.                                                    
008860     MOVE     ZERO TO WS-TERM-CODE.                                       
008870     CALL     "ARCINV" USING WS-CALLING-DATA.                             
008880     MOVE     "mkARCINV.out" TO WS-EOM-OUT-FILE-NAME.                     
008890     PERFORM  431-CHECK-EOM-COMPLETE THRU 431-EXIT.                       
008900     IF       RUN-ABORTED                                                 
008910              GO TO 430-EXIT.                                             
008920     CALL     "CASEDSP" USING WS-CALLING-DATA.                            
008930     MOVE     "caseDSP.out" TO WS-EOM-OUT-FILE-NAME.                      
008940     PERFORM  431-CHECK-EOM-COMPLETE THRU 431-EXIT.                       
008950 430-EXIT.                                                                
008960     EXIT.                                                                
008970*                                                                         
008980 431-CHECK-EOM-COMPLETE.                                                  
008990     MOVE     ZERO TO WS-COMPLETE-COUNT.                                  
009000     OPEN     INPUT EOM-OUT-FILE.                                         
009010     IF       WS-EOM-OUT-STATUS NOT = "00"                                
009020              MOVE 7 TO WS-TERM-CODE                                      
009030              STRING WL005 " " WS-EOM-OUT-FILE-NAME                       
009040                     DELIMITED BY SIZE INTO LOG-TEXT                      
009050              WRITE  LOG-RECORD                                           
009060              GO TO 431-EXIT.                                             
009070     MOVE     "N" TO WS-EOF-SW.                                           
009080     READ     EOM-OUT-FILE                                                
009090              AT END MOVE "Y" TO WS-EOF-SW                                
009100     END-READ.                                                            
009110     PERFORM  433-SCAN-FOR-COMPLETE THRU 433-EXIT                         
009120              UNTIL END-OF-FILE.                                          
009130     CLOSE    EOM-OUT-FILE.                                               
009140     IF       WS-COMPLETE-COUNT = ZERO                                    
009150              MOVE 7 TO WS-TERM-CODE                                      
009160              STRING WL005 " " WS-EOM-OUT-FILE-NAME                       
009170                     DELIMITED BY SIZE INTO LOG-TEXT                      
009180              WRITE  LOG-RECORD.                                          
009190 431-EXIT.                                                                
009200     EXIT.                                                                
009210*                                                                         
009220 433-SCAN-FOR-COMPLETE.                                                   
009230     INSPECT  EOM-OUT-TEXT TALLYING WS-COMPLETE-COUNT                     
009240              FOR ALL "COMPLETE".                                         
009250     READ     EOM-OUT-FILE                                                
009260              AT END MOVE "Y" TO WS-EOF-SW                                
009270     END-READ.                                                            
009280 433-EXIT.                                                                
009290     EXIT.                                                                
009300*                                                                         
009310*----------------------------------------------------------------         
009320* 440 - FOUR NOSEG RECONCILIATION SCRIPTS, FIXED ORDER.                   
009330*----------------------------------------------------------------         
009340 440-RUN-NOSEG-SCRIPTS.                                                   
009350     CALL     "CKNSEGB"  USING WS-CALLING-DATA.                           
009360     PERFORM  442-MERGE-NOSEG-OUTPUT THRU 442-EXIT.                       
009370     CALL     "NOSEGS"   USING WS-CALLING-DATA.                           
009380     PERFORM  442-MERGE-NOSEG-OUTPUT THRU 442-EXIT.                       
009390     CALL     "NSEGOPEN" USING WS-CALLING-DATA.                           
009400     PERFORM  442-MERGE-NOSEG-OUTPUT THRU 442-EXIT.                       
009410     CALL     "CKNSEGA"  USING WS-CALLING-DATA.                           
009420     PERFORM  442-MERGE-NOSEG-OUTPUT THRU 442-EXIT.                       
009430 440-EXIT.                                                                
009440     EXIT.                                                                
009450*                                                                         
009460 442-MERGE-NOSEG-OUTPUT.                                                  
009470     OPEN     INPUT NOSEG-OUT-FILE.                                       
009480     IF       WS-NOSEG-STATUS NOT = "00"                                  
009490              GO TO 442-EXIT.                                             
009500     MOVE     "N" TO WS-EOF-SW.                                           
009510     READ     NOSEG-OUT-FILE                                              
009520              AT END MOVE "Y" TO WS-EOF-SW                                
009530     END-READ.                                                            
009540     PERFORM  443-MERGE-ONE-LINE THRU 443-EXIT                            
009550              UNTIL END-OF-FILE.                                          
009560     CLOSE    NOSEG-OUT-FILE.                                             
009570 442-EXIT.                                                                
009580     EXIT.                                                                
009590*                                                                         
009600 443-MERGE-ONE-LINE.                                                      
009610     MOVE     NOSEG-OUT-TEXT TO LOG-TEXT.                                 
009620     WRITE    LOG-RECORD.                                                 
009630     READ     NOSEG-OUT-FILE                                              
009640              AT END MOVE "Y" TO WS-EOF-SW.                               
009650 443-EXIT.                                                                
009660     EXIT.                                                                
009670*                                                                         
009680*----------------------------------------------------------------         
009690* 450 - UNLOCK THE ENTITY SUBSYSTEM (REPLACES ALS_LOCK CALL).             
009700*----------------------------------------------------------------         
009710 450-UNLOCK-ENTITY.                                                       
009720     MOVE     "ELWEEKLY" TO LOCK-SET-BY-JOB.                              
009730     MOVE     WS-TODAY-DATE-9 TO LOCK-SET-DATE.                           
009740     MOVE     "U" TO LOCK-FLAG.                                           
009750     OPEN     OUTPUT LOCK-FILE.                                           
009760     WRITE    LOCK-CONTROL-RECORD.                                        
009770     CLOSE    LOCK-FILE.                                                  
009780 450-EXIT.                                                                
009790     EXIT.                                                                
009800*                                                                         
009810*----------------------------------------------------------------         
009820* 700 - BUILD FINAL RECONCILIATION REPORT, ORDER BY LOADNAME.             
009830*  (WRITTEN TO THE LOG IN PLACE OF THE OLD MAILX CALL.)                   
009840*----------------------------------------------------------------         
009850 700-BUILD-REPORT.                                                        
009860     WRITE    LOG-RECORD FROM RPT-HEADING-1.                              
009870     WRITE    LOG-RECORD FROM RPT-HEADING-2.                              
009880     OPEN     INPUT LOGLOAD-FILE.                                         
009890     IF       WS-LOGLOAD-STATUS NOT = "00"                                
009900              GO TO 700-EXIT.                                             
009910     MOVE     "N" TO WS-EOF-SW.                                           
009920     READ     LOGLOAD-FILE                                                
009930              AT END MOVE "Y" TO WS-EOF-SW                                
009940     END-READ.                                                            
009950     PERFORM  705-REPORT-ONE-REC THRU 705-EXIT                            
009960              UNTIL END-OF-FILE.                                          
009970     CLOSE    LOGLOAD-FILE.                                               
009980 700-EXIT.                                                                
009990     EXIT.                                                                
010000*                                                                         
010010 705-REPORT-ONE-REC.                                                      
010020     IF       LL-LOADDT (1:10) = WS-MMDDYYYY-DATE-X                       
010030              PERFORM 900-WRITE-REPORT-LINE THRU 900-RPT-EXIT.            
010040     READ     LOGLOAD-FILE                                                
010050              AT END MOVE "Y" TO WS-EOF-SW                                
010060     END-READ.                                                            
010070 705-EXIT.                                                                
010080     EXIT.                                                                
010090*                                                                         
010100 900-WRITE-REPORT-LINE.                                                   
010110     MOVE     LL-LOADNAME TO RPT-FILE.                                    
010120     MOVE     LL-EXTRDT   TO RPT-EXTRACT-DATE.                            
010130     MOVE     LL-LOADDT   TO RPT-DATE-LOADED.                             
010140     MOVE     LL-UNIX     TO RPT-LOADED-BY.                               
010150     MOVE     LL-NUMREC   TO RPT-RECORDS-RECVD.                           
010160     WRITE    LOG-RECORD FROM RPT-DETAIL-LINE.                            
010170 900-RPT-EXIT.                                                            
010180     EXIT.                                                                
010190*                                                                         
010200*----------------------------------------------------------------         
010210* 710 - COMPLETION NOTICE, LOGGED IN PLACE OF THE OLD MAILX               
010220*  CALL.  SUBJECT LINE MATCHES THE OLD EMAIL SUBJECT EXACTLY.             
010230*----------------------------------------------------------------         
010240 710-WRITE-COMPLETION-NOTICE.                                             
010250     STRING   "SUBJECT- WEEKLY ENTITY LOADED ON "                         
010260              WS-ENVIRONMENT-NAME                                         
010270              DELIMITED BY SIZE INTO LOG-TEXT.                            
010280     WRITE    LOG-RECORD.                                                 
010290     IF       WS-E3-DIFF-DAYS NOT = 1                                     
010300              STRING "NOTE - E3 CURRENCY CHECK DID NOT RUN OR "           
010310                     "WAS NOT CURRENT THIS WEEK"                          
010320                     DELIMITED BY SIZE INTO LOG-TEXT                      
010330              WRITE  LOG-RECORD                                           
010340     ELSE                                                                 
010350              STRING "WEEKLY ENTITY LOAD COMPLETED NORMALLY"              
010360                     DELIMITED BY SIZE INTO LOG-TEXT                      
010370              WRITE  LOG-RECORD                                           
010380     END-IF.                                                              
010390 710-EXIT.                                                                
010400     EXIT.                                                                
010410*                                                                         
010420*----------------------------------------------------------------         
010430* 900 - ARCHIVE THE WEEK'S LOG FILE AS WKLYLOAD.LOG.<YYYYMMDD>.           
010440*----------------------------------------------------------------         
010450 900-ARCHIVE-LOG.                                                         
010460     MOVE     "WKLYLOG" TO WS-FTP-FILE-NAME.                              
010470     STRING   "wklyLOAD.log." DELIMITED BY SIZE                           
010480              WS-TODAY-DATE-9 DELIMITED BY SIZE                           
010490              INTO WS-DAT-FILE-NAME.                                      
010500     CALL     "CBL_RENAME_FILE" USING WS-FTP-FILE-NAME                    
010510                                       WS-DAT-FILE-NAME                   
010520              RETURNING WS-CBL-RESULT.                                    
010530 900-EXIT.                                                                
010540     EXIT.                                                                
010550*                                                                         
010560*----------------------------------------------------------------         
010570* 800 - DAY-OF-YEAR ("JULIAN") ORDINAL FOR WS-CALC-Y/M/D.                 
010580*----------------------------------------------------------------         
010590 800-CALC-DAY-OF-YEAR.                                                    
010600     PERFORM  850-TEST-LEAP-YEAR THRU 850-EXIT.                           
010610     MOVE     WS-CUM-DAYS (WS-CALC-M) TO WS-CALC-DOY.                     
010620     ADD      WS-CALC-D TO WS-CALC-DOY.                                   
010630     IF       IS-LEAP-YEAR AND WS-CALC-M > 2                              
010640              ADD 1 TO WS-CALC-DOY.                                       
010650 800-EXIT.                                                                
010660     EXIT.                                                                
010670*                                                                         
010680*----------------------------------------------------------------         
010690* 810 - BUSY-WAIT FOR 5 MINUTES (POLL DELAY, NO SHELL CALL).              
010700*----------------------------------------------------------------         
010710 810-WAIT-5-MINUTES.                                                      
010720     ACCEPT   WS-CURRENT-TIME FROM TIME.                                  
010730     MOVE     WS-CURRENT-TIME-9 TO WS-DIV-TEMP.                           
010740     MOVE     ZERO TO WS-CBL-RESULT.                                      
010750     PERFORM  815-CHECK-CLOCK-TICK THRU 815-EXIT                          
010760              UNTIL WS-CBL-RESULT NOT = ZERO.                             
010770 810-EXIT.                                                                
010780     EXIT.                                                                
010790*                                                                         
010800 815-CHECK-CLOCK-TICK.                                                    
010810     ACCEPT   WS-CURRENT-TIME FROM TIME.                                  
010820     IF       WS-CURRENT-TIME-9 NOT = WS-DIV-TEMP                         
010830              MOVE 1 TO WS-CBL-RESULT.                                    
010840 815-EXIT.                                                                
010850     EXIT.                                                                
010860*                                                                         
010870*----------------------------------------------------------------         
010880* 830 - SUBTRACT ONE CALENDAR DAY FROM WS-CALC-Y/M/D.                     
010890*----------------------------------------------------------------         
010900 830-SUBTRACT-ONE-DAY.                                                    
010910     IF       WS-CALC-D > 1                                               
010920              SUBTRACT 1 FROM WS-CALC-D                                   
010930     ELSE                                                                 
010940              IF     WS-CALC-M > 1                                        
010950                     SUBTRACT 1 FROM WS-CALC-M                            
010960              ELSE                                                        
010970                     MOVE 12 TO WS-CALC-M                                 
010980                     SUBTRACT 1 FROM WS-CALC-Y                            
010990              END-IF                                                      
011000              PERFORM 860-DAYS-IN-MONTH THRU 860-EXIT                     
011010              MOVE WS-DAYS-IN-MONTH TO WS-CALC-D                          
011020     END-IF.                                                              
011030 830-EXIT.                                                                
011040     EXIT.                                                                
011050*                                                                         
011060*----------------------------------------------------------------         
011070* 840 - ADD WS-ADD-DAYS DAYS TO WS-CALC-Y/M/D, ROLLING MONTH              
011080*  AND YEAR AS NEEDED (BUSINESS RULE ONLY EVER ADDS 1 OR 7                
011090*  DAYS SO ONE ROLLOVER IS ALL THAT IS EVER SEEN, BUT THE                 
011100*  LOOP BELOW HANDLES A LARGER ADD SAFELY).                               
011110*----------------------------------------------------------------         
011120 840-ADD-DAYS-TO-DATE.                                                    
011130     ADD      WS-ADD-DAYS TO WS-CALC-D.                                   
011140     PERFORM  860-DAYS-IN-MONTH THRU 860-EXIT.                            
011150     PERFORM  845-ROLL-ONE-MONTH THRU 845-EXIT                            
011160              UNTIL WS-CALC-D NOT > WS-DAYS-IN-MONTH.                     
011170 840-EXIT.                                                                
011180     EXIT.                                                                
011190*                                                                         
011200 845-ROLL-ONE-MONTH.                                                      
011210     SUBTRACT WS-DAYS-IN-MONTH FROM WS-CALC-D.                            
011220     IF       WS-CALC-M < 12                                              
011230              ADD 1 TO WS-CALC-M                                          
011240     ELSE                                                                 
011250              MOVE 1 TO WS-CALC-M                                         
011260              ADD  1 TO WS-CALC-Y                                         
011270     END-IF.                                                              
011280     PERFORM  860-DAYS-IN-MONTH THRU 860-EXIT.                            
011290 845-EXIT.                                                                
011300     EXIT.                                                                
011310*                                                                         
011320*----------------------------------------------------------------         
011330* 850 - SET IS-LEAP-YEAR FOR WS-CALC-Y.                                   
011340*----------------------------------------------------------------         
011350 850-TEST-LEAP-YEAR.                                                      
011360     MOVE     "N" TO WS-LEAP-SW.                                          
011370     DIVIDE   WS-CALC-Y BY 4 GIVING WS-DIV-TEMP                           
011380              REMAINDER WS-REM4.                                          
011390     IF       WS-REM4 = ZERO                                              
011400              DIVIDE WS-CALC-Y BY 100 GIVING WS-DIV-TEMP                  
011410                     REMAINDER WS-REM100                                  
011420              IF   WS-REM100 NOT = ZERO                                   
011430                   MOVE "Y" TO WS-LEAP-SW                                 
011440              ELSE                                                        
011450                   DIVIDE WS-CALC-Y BY 400 GIVING WS-DIV-TEMP             
011460                          REMAINDER WS-REM400                             
011470                   IF   WS-REM400 = ZERO                                  
011480                        MOVE "Y" TO WS-LEAP-SW                            
011490                   END-IF                                                 
011500              END-IF                                                      
011510     END-IF.                                                              
011520 850-EXIT.                                                                
011530     EXIT.                                                                
011540*                                                                         
011550*----------------------------------------------------------------         
011560* 860 - DAYS IN MONTH WS-CALC-M OF YEAR WS-CALC-Y.                        
011570*----------------------------------------------------------------         
011580 860-DAYS-IN-MONTH.                                                       
011590     PERFORM  850-TEST-LEAP-YEAR THRU 850-EXIT.                           
011600     EVALUATE WS-CALC-M                                                   
011610         WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8                           
011620         WHEN 10 WHEN 12                                                  
011630              MOVE 31 TO WS-DAYS-IN-MONTH                                 
011640         WHEN 4  WHEN 6  WHEN 9  WHEN 11                                  
011650              MOVE 30 TO WS-DAYS-IN-MONTH                                 
011660         WHEN 2                                                           
011670              IF   IS-LEAP-YEAR                                           
011680                   MOVE 29 TO WS-DAYS-IN-MONTH                            
011690              ELSE                                                        
011700                   MOVE 28 TO WS-DAYS-IN-MONTH                            
011710              END-IF                                                      
011720     END-EVALUATE.                                                        
011730 860-EXIT.                                                                
011740     EXIT.                                                                
