000010*****************************************************************         
000020*                                                               *         
000030*              Entity Extract  -  Daily Load                    *         
000040*         ALS Entity Subsystem Nightly Load Driver              *         
000050*                                                               *         
000060*****************************************************************         
000070*                                                                         
000080 IDENTIFICATION          DIVISION.                                        
000090*================================                                         
000100*                                                                         
000110     PROGRAM-ID.         ELDAILY.                                         
000120*                                                                         
000130     AUTHOR.             R J MASTERS.                                     
000140*                                                                         
000150     INSTALLATION.       STATE DATA CENTER - ALS ENTITY SUBSYS.           
000160*                                                                         
000170     DATE-WRITTEN.       11/02/1988.                                      
000180*                                                                         
000190     DATE-COMPILED.                                                       
000200*                                                                         
000210     SECURITY.           STATE INTERNAL USE ONLY.                         
000220                          NOT FOR RELEASE OUTSIDE THE DEPARTMENT.         
000230*                                                                         
000240*    REMARKS.            NIGHTLY (MON-SAT) ENTITY EXTRACT LOAD            
000250*                         FOR THE ALS ENTITY SUBSYSTEM.  PICKS            
000260*                         UP THE FTP EXTRACTS FOR E5,E3,E8,E7,            
000270*                         EB, VALIDATES THEIR EMBEDDED EXTRACT            
000280*                         DATE, LOADS EACH ONE, ROLLS LOGLOAD             
000290*                         FORWARD AND WRITES THE END OF RUN               
000300*                         RECONCILIATION REPORT.                          
000310*                                                                         
000320*    CALLED MODULES.     E5LOAD, E3LOAD, E8LOAD, E7LOAD, EBLOAD.          
000330*                                                                         
000340*    FILES USED.         LOGLOAD, HOLIDAY, ENTLOCK, EXTRACT               
000350*                         FILES (E5,E3,E8,E7,EB AND THEIR .DAT/           
000360*                         .OUT/.BAD/.LOG COPIES), DAILYLOG.               
000370*                                                                         
000380*    ERROR MESSAGES USED.                                                 
000390*                         EL001 - EL005.                                  
000400*                                                                         
000410* CHANGE LOG.                                                             
000420* ==========                                                              
000430* 11/02/88 RJM - 1.00 CREATED - REPLACES THE OLD SHIFT SUPERVISOR         
000440*                MANUAL EXTRACT LOAD CHECKLIST.                           
000450* 03/06/89 RJM - 1.01 ADDED TUESDAY WEEKLY CROSS CHECK PER OPS            
000460*                REQUEST - WEEKLY JOB WAS BEING MISSED SOME               
000470*                MONDAYS.                                                 
000480* 14/09/91 TLK - 1.02 EB EXTRACT ADDED TO DAILY SET.                      
000490* 22/01/93 TLK -      FIXED DAYS-TO-ADD FOR TUESDAY (WAS USING 2,         
000500*                SHOULD BE 3 TO SPAN THE WEEKEND GAP).                    
000510* 19/07/95 DWH - 1.03 BACKUP/ROTATE STEP REWRITTEN TO USE CBL             
000520*                RUNTIME CALLS INSTEAD OF THE OLD SHELL SCRIPT.           
000530* 30/11/98 DWH -      Y2K REMEDIATION - ALL EXTRACT DATE FIELDS           
000540*                AND LOGLOAD.EXTRDT NOW CARRY A FULL 4 DIGIT YR.          
000550* 04/01/99 DWH -      Y2K - CENTURY BREAK RETESTED OVER 12/31/99          
000560*                ROLLOVER, ADD-DAYS-TO-DATE PARAGRAPH CORRECTED.          
000570* 17/03/01 PAO - 1.04 EXTRACT DATE VALIDATION NOW EXACT STRING            
000580*                COMPARE, NOT NUMERIC - MATCHES WHAT THE WEEKLY           
000590*                JOB ALREADY DID.                                         
000600* 08/08/03 PAO -      ERR SCAN ADDED (CASE INSENSITIVE) IN                
000610*                ADDITION TO THE EXISTING ERROR SCAN - REQUEST            
000620*                TICKET HD-4471.                                          
000630* 21/05/06 SKB - 1.05 SATURDAY EXTRA UNLOCK ADDED.                        
000640* 12/02/09 SKB -      REPORT WINDOW NOW MATCHES ON LOADDT                 
000650*                SUBSTRING RATHER THAN EXACT EQUALS - MIDNIGHT            
000660*                ROLLOVER BUG.                                            
000670* 27/10/13 SKB - 1.06 REMOVED CALL TO ALS_LOCK SHELL UTILITY -            
000680*                LOCK STATE NOW HELD IN ENTLOCK CONTROL FILE.             
000690* 15/04/17 GNC -      MAILX CALL REMOVED - REPORT NOW LOGGED              
000700*                ONLY, MAIL GATEWAY DECOMMISSIONED (OPS-3390).            
000710* 09/09/19 GNC - 1.10 EXTRACT WAIT LOOP CAPPED AT 24 HOURS TO             
000720*                STOP RUNAWAY JOBS OVER A LONG WEEKEND.                   
000730* 30/03/22 GNC -      HOLIDAY LOOKUP MOVED FROM DATELIB CALL TO           
000740*                LOCAL HOLIDAY CONTROL FILE - DATELIB RETIRED.            
000750* 11/02/26 RJM - 2.14 REWRITE FOR ENTITY EXTRACT LOAD                     
000760*                MODERNISATION (TICKET ALS-2201) - PARAGRAPH              
000770*                NUMBERING AND FILE LAYOUTS BROUGHT IN LINE               
000780*                WITH THE PAYROLL STANDARD.                               
000790* 20/02/26 RJM -      EXTRDT NOW CARRIED AS X(10) NOT 9(8) -              
000800*                SOME FEEDS DELIVER MM/DD/YYYY (TICKET ALS-2214).         
000810*                                                                         
000820*****************************************************************         
000830*                                                                         
000840 ENVIRONMENT              DIVISION.                                       
000850*================================                                         
000860*                                                                         
000870 CONFIGURATION            SECTION.                                        
000880*                                                                         
000890 SPECIAL-NAMES.                                                           
000900     C01 IS TOP-OF-FORM                                                   
000910     CLASS NUMERIC-DAY-CLASS IS "0" THRU "9"                              
000920     UPSI-0 IS EL-TEST-RUN-SWITCH.                                        
000930*                                                                         
000940 INPUT-OUTPUT             SECTION.                                        
000950 FILE-CONTROL.                                                            
000960     COPY "selentld.cob".                                                 
000970*                                                                         
000980 DATA                     DIVISION.                                       
000990*================================                                         
001000*                                                                         
001010 FILE                     SECTION.                                        
001020     COPY "fdentld.cob".                                                  
001030*                                                                         
001040 WORKING-STORAGE          SECTION.                                        
001050*--------------------------------                                         
001060*                                                                         
001070 77  WS-PROG-NAME             PIC X(16)  VALUE "ELDAILY (2.14)".          
001080 77  WS-WAIT-COUNT             BINARY-LONG   VALUE ZERO.                  
001090 77  WS-MAX-WAIT-COUNT         BINARY-LONG   VALUE 288.                   
001100 77  WS-REC-CNT                BINARY-LONG   VALUE ZERO.                  
001110*                                                                         
001120 01  WS-SWITCHES.                                                         
001130     03  WS-FOUND-SW           PIC X       VALUE "N".                     
001140         88  FILE-FOUND               VALUE "Y".                          
001150     03  WS-EOF-SW             PIC X       VALUE "N".                     
001160         88  END-OF-FILE              VALUE "Y".                          
001170     03  WS-TUESDAY-BAD-SW     PIC X       VALUE "N".                     
001180         88  WEEKLY-NOT-CURRENT       VALUE "Y".                          
001190     03  FILLER                PIC X(1).                                  
001200*                                                                         
001210 01  WS-TODAY-DATE.                                                       
001220     03  WS-TODAY-YYYY         PIC 9(4).                                  
001230     03  WS-TODAY-MM           PIC 99.                                    
001240     03  WS-TODAY-DD           PIC 99.                                    
001250 01  WS-TODAY-DATE-9  REDEFINES WS-TODAY-DATE                             
001260                               PIC 9(8).                                  
001270*                                                                         
001280 01  WS-YESTERDAY-DATE.                                                   
001290     03  WS-YEST-YYYY          PIC 9(4).                                  
001300     03  WS-YEST-MM            PIC 99.                                    
001310     03  WS-YEST-DD            PIC 99.                                    
001320 01  WS-YESTERDAY-DATE-9 REDEFINES WS-YESTERDAY-DATE                      
001330                               PIC 9(8).                                  
001340*                                                                         
001350 01  WS-MMDDYYYY-DATE.                                                    
001360     03  WS-MDY-MM             PIC 99.                                    
001370     03  FILLER                PIC X       VALUE "/".                     
001380     03  WS-MDY-DD             PIC 99.                                    
001390     03  FILLER                PIC X       VALUE "/".                     
001400     03  WS-MDY-YYYY           PIC 9(4).                                  
001410 01  WS-MMDDYYYY-DATE-X REDEFINES WS-MMDDYYYY-DATE                        
001420                               PIC X(10).                                 
001430*                                                                         
001440 01  WS-GENERIC-DATE-STR       PIC X(10).                                 
001450 01  WS-GENERIC-YMD  REDEFINES WS-GENERIC-DATE-STR.                       
001460     03  WS-GEN-YYYY           PIC 9(4).                                  
001470     03  WS-GEN-MM2            PIC 99.                                    
001480     03  WS-GEN-DD2            PIC 99.                                    
001490     03  FILLER                PIC X(2).                                  
001500 01  WS-GENERIC-MDY  REDEFINES WS-GENERIC-DATE-STR.                       
001510     03  WS-GEN-MM             PIC 99.                                    
001520     03  FILLER                PIC X.                                     
001530     03  WS-GEN-DD             PIC 99.                                    
001540     03  FILLER                PIC X.                                     
001550     03  WS-GEN-YYYY2          PIC 9(4).                                  
001560*                                                                         
001570 01  WS-CUM-DAYS-DEFS.                                                    
001580     03  FILLER                PIC 999     VALUE 000.                     
001590     03  FILLER                PIC 999     VALUE 031.                     
001600     03  FILLER                PIC 999     VALUE 059.                     
001610     03  FILLER                PIC 999     VALUE 090.                     
001620     03  FILLER                PIC 999     VALUE 120.                     
001630     03  FILLER                PIC 999     VALUE 151.                     
001640     03  FILLER                PIC 999     VALUE 181.                     
001650     03  FILLER                PIC 999     VALUE 212.                     
001660     03  FILLER                PIC 999     VALUE 243.                     
001670     03  FILLER                PIC 999     VALUE 273.                     
001680     03  FILLER                PIC 999     VALUE 304.                     
001690     03  FILLER                PIC 999     VALUE 334.                     
001700 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DEFS.                        
001710     03  WS-CUM-DAYS           PIC 999 OCCURS 12 TIMES                    
001720                                INDEXED BY CD-IDX.                        
001730*                                                                         
001740 01  WS-ZELLER-DOW-DEFS.                                                  
001750     03  FILLER                PIC 9       VALUE 7.                       
001760     03  FILLER                PIC 9       VALUE 1.                       
001770     03  FILLER                PIC 9       VALUE 2.                       
001780     03  FILLER                PIC 9       VALUE 3.                       
001790     03  FILLER                PIC 9       VALUE 4.                       
001800     03  FILLER                PIC 9       VALUE 5.                       
001810     03  FILLER                PIC 9       VALUE 6.                       
001820 01  WS-ZELLER-DOW-TABLE REDEFINES WS-ZELLER-DOW-DEFS.                    
001830     03  WS-ZELLER-DOW         PIC 9 OCCURS 7 TIMES                       
001840                                INDEXED BY ZD-IDX.                        
001850*                                                                         
001860 01  WS-DOW-ABBR-DEFS.                                                    
001870     03  FILLER                PIC X(3)    VALUE "SUN".                   
001880     03  FILLER                PIC X(3)    VALUE "MON".                   
001890     03  FILLER                PIC X(3)    VALUE "TUE".                   
001900     03  FILLER                PIC X(3)    VALUE "WED".                   
001910     03  FILLER                PIC X(3)    VALUE "THU".                   
001920     03  FILLER                PIC X(3)    VALUE "FRI".                   
001930     03  FILLER                PIC X(3)    VALUE "SAT".                   
001940 01  WS-DOW-ABBR-TABLE REDEFINES WS-DOW-ABBR-DEFS.                        
001950     03  WS-DOW-ABBR           PIC X(3) OCCURS 7 TIMES                    
001960                                INDEXED BY WD-IDX.                        
001970*                                                                         
001980 01  WS-CALC-FIELDS.                                                      
001990     03  WS-CALC-Y             PIC 9(4).                                  
002000     03  WS-CALC-M             PIC 99.                                    
002010     03  WS-CALC-D             PIC 99.                                    
002020     03  WS-CALC-DOY           PIC 999     COMP.                          
002030     03  WS-REM4               PIC 99      COMP.                          
002040     03  WS-REM100             PIC 99      COMP.                          
002050     03  WS-REM400             PIC 999     COMP.                          
002060     03  WS-LEAP-SW            PIC X       VALUE "N".                     
002070         88  IS-LEAP-YEAR             VALUE "Y".                          
002080     03  WS-DIV-TEMP           PIC 9(6)    COMP.                          
002090     03  FILLER                PIC X(1).                                  
002100*                                                                         
002110 01  WS-ADD-DAYS-FIELDS.                                                  
002120     03  WS-ADD-DAYS           PIC 99      COMP.                          
002130     03  WS-DAYS-IN-MONTH      PIC 99      COMP.                          
002140     03  WS-DAYS-TO-ADD        PIC 9       COMP.                          
002150     03  FILLER                PIC X(1).                                  
002160*                                                                         
002170 01  WS-ZELLER-FIELDS.                                                    
002180     03  WS-Z-Q                PIC 99      COMP.                          
002190     03  WS-Z-M                PIC 99      COMP.                          
002200     03  WS-Z-Y                PIC 9(4)    COMP.                          
002210     03  WS-Z-K                PIC 99      COMP.                          
002220     03  WS-Z-J                PIC 99      COMP.                          
002230     03  WS-Z-H                PIC 9       COMP.                          
002240     03  WS-Z-T2               PIC 9(4)    COMP.                          
002250     03  WS-Z-T3               PIC 99      COMP.                          
002260     03  WS-Z-T4               PIC 99      COMP.                          
002270     03  WS-Z-T5               PIC 99      COMP.                          
002280     03  WS-Z-SUM              PIC 9(4)    COMP.                          
002290     03  WS-Z-DUMMY            PIC 9(4)    COMP.                          
002300     03  WS-TODAY-DOW-NUM      PIC 9       COMP.                          
002310     03  FILLER                PIC X(1).                                  
002320*                                                                         
002330 01  WS-JULIAN-CHECK.                                                     
002340     03  WS-DOY-1              PIC 999     COMP.                          
002350     03  WS-DOY-2              PIC 999     COMP.                          
002360     03  WS-DOY-DIFF           PIC S999    COMP.                          
002370     03  FILLER                PIC X(1).                                  
002380*                                                                         
002390 01  WS-PREV-DATES.                                                       
002400     03  WS-PREV-E5            PIC X(10).                                 
002410     03  WS-PREV-E3            PIC X(10).                                 
002420     03  WS-PREV-E8            PIC X(10).                                 
002430     03  WS-PREV-E7            PIC X(10).                                 
002440     03  WS-PREV-EB            PIC X(10).                                 
002450     03  WS-PREV-E9            PIC X(10).                                 
002460     03  FILLER                PIC X(2).                                  
002470*                                                                         
002480 01  WS-EXPECTED-DATE.                                                    
002490     03  WS-EXP-DATE-YMD       PIC X(8).                                  
002500     03  FILLER                PIC X(2).                                  
002510*                                                                         
002520 01  WS-FILE-NAMES.                                                       
002530     03  WS-FTP-FILE-NAME      PIC X(20).                                 
002540     03  WS-DAT-FILE-NAME      PIC X(20).                                 
002550     03  WS-OUT-FILE-NAME      PIC X(20).                                 
002560     03  WS-BAD-FILE-NAME      PIC X(20).                                 
002570     03  WS-BAD-ROT-NAME       PIC X(20).                                 
002580     03  WS-LOG-ROT-NAME       PIC X(20).                                 
002590     03  WS-OUT-ROT-NAME       PIC X(20).                                 
002600     03  WS-CUR-ENTITY         PIC X(4).                                  
002610     03  FILLER                PIC X(2).                                  
002620*                                                                         
002630 01  WS-FILE-STATUSES.                                                    
002640     03  WS-LOGLOAD-STATUS     PIC XX.                                    
002650     03  WS-HOLIDAY-STATUS     PIC XX.                                    
002660     03  WS-LOCK-STATUS        PIC XX.                                    
002670     03  WS-FTP-STATUS         PIC XX.                                    
002680     03  WS-DAT-STATUS         PIC XX.                                    
002690     03  WS-OUT-STATUS         PIC XX.                                    
002700     03  WS-LOG-STATUS         PIC XX.                                    
002710     03  FILLER                PIC X(2).                                  
002720*                                                                         
002730 01  WS-REC-LENGTHS.                                                      
002740     03  WS-FTP-REC-LEN        PIC 9(4)    COMP.                          
002750     03  WS-DAT-REC-LEN        PIC 9(4)    COMP.                          
002760     03  WS-OUT-REC-LEN        PIC 9(4)    COMP.                          
002770     03  FILLER                PIC X(2).                                  
002780*                                                                         
002790 01  WS-SCAN-FIELDS.                                                      
002800     03  WS-ERROR-COUNT        PIC 9(5)    COMP.                          
002810     03  WS-ERR-COUNT          PIC 9(5)    COMP.                          
002820     03  FILLER                PIC X(2).                                  
002830*                                                                         
002840 01  WS-CBL-FIELDS.                                                       
002850     03  WS-CBL-FILE-DETAILS   PIC X(20).                                 
002860     03  WS-CBL-RESULT         PIC 9(9)    COMP.                          
002870     03  FILLER                PIC X(2).                                  
002880*                                                                         
002890 01  WS-CURRENT-TIME.                                                     
002900     03  WS-CT-HH              PIC 99.                                    
002910     03  WS-CT-MM              PIC 99.                                    
002920     03  WS-CT-SS              PIC 99.                                    
002930     03  WS-CT-CC              PIC 99.                                    
002940 01  WS-CURRENT-TIME-9 REDEFINES WS-CURRENT-TIME                          
002950                               PIC 9(8).                                  
002960*                                                                         
002970 01  WS-LOADDT-STAMP.                                                     
002980     03  WS-LOADDT-DATE        PIC X(10).                                 
002990     03  FILLER                PIC X       VALUE SPACE.                   
003000     03  WS-LOADDT-HH          PIC 99.                                    
003010     03  FILLER                PIC X       VALUE ":".                     
003020     03  WS-LOADDT-MM          PIC 99.                                    
003030     03  FILLER                PIC X       VALUE ":".                     
003040     03  WS-LOADDT-SS          PIC 99.                                    
003050*                                                                         
003060 01  ERROR-MESSAGES.                                                      
003070     03  EL001    PIC X(46) VALUE                                         
003080         "EL001 EXTRACT FILE MISSING - RUN ABORTED    -".                 
003090     03  EL002    PIC X(46) VALUE                                         
003100         "EL002 EXTRACT DATE VALIDATION MISMATCH      -".                 
003110     03  EL003    PIC X(46) VALUE                                         
003120         "EL003 LOAD OUTPUT CONTAINED ERROR TEXT       ".                 
003130     03  EL004    PIC X(46) VALUE                                         
003140         "EL004 WEEKLY LOAD NOT CURRENT - E9 DATE GAP  ".                 
003150     03  EL005    PIC X(46) VALUE                                         
003160         "EL005 HOLIDAY - NO PROCESSING RUN TODAY      ".                 
003170     03  FILLER   PIC X(4).                                               
003180*                                                                         
003190 01  WS-SCRATCH-FIELDS.                                                   
003200     03  WS-SCRATCH-POS        PIC 999     COMP.                          
003210     03  FILLER                PIC X(1).                                  
003220*                                                                         
003230     COPY "wsxdate.cob".                                                  
003240     COPY "wsrptln.cob".                                                  
003250*                                                                         
003260 LINKAGE                   SECTION.                                       
003270*=================================                                        
003280*                                                                         
003290 01  WS-RUN-DATE-PARM          PIC X(10).                                 
003300     COPY "wscalld.cob".                                                  
003310*                                                                         
003320 PROCEDURE                 DIVISION USING WS-RUN-DATE-PARM                
003330                                          WS-CALLING-DATA.                
003340*==========================================================               
003350*                                                                         
003360 000-MAIN-PROCESS SECTION.                                                
003370*************************                                                 
003380     PERFORM 020-GET-RUN-DATE       THRU 020-EXIT.                        
003390     PERFORM 030-CALC-YESTERDAY     THRU 030-EXIT.                        
003400     PERFORM 040-HOLIDAY-CHECK      THRU 040-EXIT.                        
003410     IF       RUN-HOLIDAY-SKIP                                            
003420              GO TO 990-END-RUN.                                          
003430     PERFORM 050-UNLOCK-ENTITY      THRU 050-EXIT.                        
003440     IF       WS-TODAY-DOW-NUM = 3                                        
003450              PERFORM 060-TUESDAY-CROSS-CHECK THRU 060-EXIT               
003460              IF     RUN-ABORTED                                          
003470                     GO TO 990-END-RUN                                    
003480              END-IF                                                      
003490     END-IF.                                                              
003500     PERFORM 070-CALC-DAYS-TO-ADD   THRU 070-EXIT.                        
003510     PERFORM 100-BACKUP-ROTATE      THRU 100-EXIT.                        
003520     PERFORM 110-WAIT-FOR-EXTRACTS  THRU 110-EXIT.                        
003530     IF       RUN-ABORTED                                                 
003540              GO TO 990-END-RUN.                                          
003550     PERFORM 115-COPY-EXTRACTS      THRU 115-EXIT.                        
003560     IF       RUN-ABORTED                                                 
003570              GO TO 990-END-RUN.                                          
003580     PERFORM 120-READ-PREV-DATES    THRU 120-EXIT.                        
003590     PERFORM 130-CALC-EXPECTED-DATE THRU 130-EXIT.                        
003600     PERFORM 210-VALIDATE-DATES     THRU 210-EXIT.                        
003610     IF       RUN-ABORTED                                                 
003620              GO TO 990-END-RUN.                                          
003630     PERFORM 220-LOAD-ENTITIES      THRU 220-EXIT.                        
003640     IF       RUN-ABORTED                                                 
003650              GO TO 990-END-RUN.                                          
003660     IF       WS-TODAY-DOW-NUM = 7                                        
003670              PERFORM 230-SATURDAY-UNLOCK THRU 230-EXIT.                  
003680     PERFORM 700-BUILD-REPORT       THRU 700-EXIT.                        
003690*                                                                         
003700 990-END-RUN.                                                             
003710     PERFORM 900-ARCHIVE-LOG        THRU 900-EXIT.                        
003720     CLOSE    LOG-FILE.                                                   
003730     GOBACK.                                                              
003740*                                                                         
003750 000-EXIT.  EXIT.                                                         
003760*                                                                         
003770*----------------------------------------------------------------         
003780* 020-GET-RUN-DATE - COMMAND ARG OR SYSTEM DATE (MM/DD/YYYY).             
003790*----------------------------------------------------------------         
003800 020-GET-RUN-DATE.                                                        
003810     OPEN     OUTPUT LOG-FILE.                                            
003820     MOVE     "PROD"  TO WS-ENVIRONMENT-NAME.                             
003830     IF       WS-RUN-DATE-PARM = SPACES                                   
003840              ACCEPT   WS-TODAY-DATE-9 FROM DATE YYYYMMDD                 
003850     ELSE                                                                 
003860              MOVE     WS-RUN-DATE-PARM TO WS-GENERIC-DATE-STR            
003870              MOVE     WS-GEN-YYYY2 TO WS-TODAY-YYYY                      
003880              MOVE     WS-GEN-MM   TO WS-TODAY-MM                         
003890              MOVE     WS-GEN-DD   TO WS-TODAY-DD                         
003900     END-IF.                                                              
003910     MOVE     WS-TODAY-MM   TO WS-MDY-MM.                                 
003920     MOVE     WS-TODAY-DD   TO WS-MDY-DD.                                 
003930     MOVE     WS-TODAY-YYYY TO WS-MDY-YYYY.                               
003940     ACCEPT   WS-CURRENT-TIME FROM TIME.                                  
003950     PERFORM  820-CALC-DAY-OF-WEEK THRU 820-EXIT.                         
003960     STRING   "ELDAILY RUN STARTED FOR " WS-MMDDYYYY-DATE-X               
003970              " (" WS-DOW-ABBR (WS-TODAY-DOW-NUM) ")"                     
003980              DELIMITED BY SIZE INTO LOG-TEXT.                            
003990     WRITE    LOG-RECORD.                                                 
004000 020-EXIT.                                                                
004010     EXIT.                                                                
004020*                                                                         
004030*----------------------------------------------------------------         
004040* 030-CALC-YESTERDAY - TODAY MINUS ONE DAY.                               
004050*----------------------------------------------------------------         
004060 030-CALC-YESTERDAY.                                                      
004070     MOVE     1 TO WS-DAYS-TO-ADD.                                        
004080     MOVE     WS-TODAY-YYYY TO WS-CALC-Y.                                 
004090     MOVE     WS-TODAY-MM   TO WS-CALC-M.                                 
004100     MOVE     WS-TODAY-DD   TO WS-CALC-D.                                 
004110     PERFORM  830-SUBTRACT-ONE-DAY THRU 830-EXIT.                         
004120     MOVE     WS-CALC-Y TO WS-YEST-YYYY.                                  
004130     MOVE     WS-CALC-M TO WS-YEST-MM.                                    
004140     MOVE     WS-CALC-D TO WS-YEST-DD.                                    
004150 030-EXIT.                                                                
004160     EXIT.                                                                
004170*                                                                         
004180*----------------------------------------------------------------         
004190* 040-HOLIDAY-CHECK - IF DATELIB.XTRCTHDY(TODAY) = YESTERDAY,             
004200*  THIS IS A HOLIDAY - LOG AND STOP, NO FURTHER PROCESSING.               
004210*----------------------------------------------------------------         
004220 040-HOLIDAY-CHECK.                                                       
004230     MOVE     ZERO TO WS-TERM-CODE.                                       
004240     OPEN     INPUT HOLIDAY-FILE.                                         
004250     IF       WS-HOLIDAY-STATUS NOT = "00"                                
004260              CLOSE HOLIDAY-FILE                                          
004270              GO TO 040-EXIT.                                             
004280     MOVE     "N" TO WS-EOF-SW.                                           
004290     READ     HOLIDAY-FILE                                                
004300              AT END MOVE "Y" TO WS-EOF-SW                                
004310     END-READ.                                                            
004320     PERFORM  041-SCAN-ONE-HOLIDAY THRU 041-EXIT                          
004330              UNTIL END-OF-FILE.                                          
004340     CLOSE    HOLIDAY-FILE.                                               
004350     IF       RUN-HOLIDAY-SKIP                                            
004360              STRING EL005 DELIMITED BY SIZE INTO LOG-TEXT                
004370              WRITE  LOG-RECORD                                           
004380              PERFORM 890-WRITE-HOLIDAY-LOGLOAD THRU 890-EXIT.            
004390 040-EXIT.                                                                
004400     EXIT.                                                                
004410*                                                                         
004420 041-SCAN-ONE-HOLIDAY.                                                    
004430     IF       HOL-FOR-DATE = WS-TODAY-DATE-9                              
004440              AND HOL-HOLIDAY-DATE = WS-YESTERDAY-DATE-9                  
004450              MOVE 1 TO WS-TERM-CODE                                      
004460              MOVE "Y" TO WS-EOF-SW                                       
004470     ELSE                                                                 
004480              READ HOLIDAY-FILE                                           
004490                   AT END MOVE "Y" TO WS-EOF-SW                           
004500              END-READ                                                    
004510     END-IF.                                                              
004520 041-EXIT.                                                                
004530     EXIT.                                                                
004540*                                                                         
004550*----------------------------------------------------------------         
004560* 050/230 - UNLOCK THE ENTITY SUBSYSTEM (REPLACES ALS_LOCK CALL).         
004570*----------------------------------------------------------------         
004580 050-UNLOCK-ENTITY.                                                       
004590     MOVE     "ELDAILY " TO LOCK-SET-BY-JOB.                              
004600     MOVE     WS-TODAY-DATE-9 TO LOCK-SET-DATE.                           
004610     MOVE     "U" TO LOCK-FLAG.                                           
004620     OPEN     OUTPUT LOCK-FILE.                                           
004630     WRITE    LOCK-CONTROL-RECORD.                                        
004640     CLOSE    LOCK-FILE.                                                  
004650 050-EXIT.                                                                
004660     EXIT.                                                                
004670*                                                                         
004680 230-SATURDAY-UNLOCK.                                                     
004690     PERFORM  050-UNLOCK-ENTITY THRU 050-EXIT.                            
004700 230-EXIT.                                                                
004710     EXIT.                                                                
004720*                                                                         
004730*----------------------------------------------------------------         
004740* 060 - TUESDAY WEEKLY/DAILY CROSS CHECK.                                 
004750*----------------------------------------------------------------         
004760 060-TUESDAY-CROSS-CHECK.                                                 
004770     MOVE     ZERO TO WS-TERM-CODE.                                       
004780     MOVE     "E5  " TO WS-CUR-ENTITY.                                    
004790     STRING   "E5" DELIMITED BY SIZE INTO WS-FTP-FILE-NAME.               
004800     OPEN     INPUT FTP-EXTRACT-FILE.                                     
004810     IF       WS-FTP-STATUS NOT = "00"                                    
004820              MOVE 2 TO WS-TERM-CODE                                      
004830              STRING EL001 " E5 (TUESDAY CHECK)"                          
004840                     DELIMITED BY SIZE INTO LOG-TEXT                      
004850              WRITE  LOG-RECORD                                           
004860              GO TO 060-EXIT.                                             
004870     READ     FTP-EXTRACT-FILE                                            
004880              AT END MOVE 2 TO WS-TERM-CODE.                              
004890     CLOSE    FTP-EXTRACT-FILE.                                           
004900     IF       RUN-ABORTED                                                 
004910              GO TO 060-EXIT.                                             
004920     IF       FTP-EXTRACT-TEXT (65:8) = SPACES                            
004930              MOVE 2 TO WS-TERM-CODE                                      
004940              STRING EL001 " E5 MALFORMED (< 72 CHARS)"                   
004950                     DELIMITED BY SIZE INTO LOG-TEXT                      
004960              WRITE  LOG-RECORD                                           
004970              GO TO 060-EXIT.                                             
004980     MOVE     FTP-EXTRACT-TEXT (65:8) TO WS-GENERIC-DATE-STR.             
004990     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
005000     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
005010     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
005020     PERFORM  800-CALC-DAY-OF-YEAR THRU 800-EXIT.                         
005030     MOVE     WS-CALC-DOY TO WS-DOY-1.                                    
005040*                                                                         
005050     PERFORM  120-READ-PREV-DATES THRU 120-EXIT.                          
005060     MOVE     WS-PREV-E9 (1:8) TO WS-GENERIC-DATE-STR.                    
005070     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
005080     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
005090     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
005100     PERFORM  800-CALC-DAY-OF-YEAR THRU 800-EXIT.                         
005110     MOVE     WS-CALC-DOY TO WS-DOY-2.                                    
005120*                                                                         
005130     SUBTRACT WS-DOY-2 FROM WS-DOY-1 GIVING WS-DOY-DIFF.                  
005140     IF       WS-DOY-DIFF NOT = 2                                         
005150              MOVE 2 TO WS-TERM-CODE                                      
005160              STRING EL004 DELIMITED BY SIZE INTO LOG-TEXT                
005170              WRITE  LOG-RECORD.                                          
005180 060-EXIT.                                                                
005190     EXIT.                                                                
005200*                                                                         
005210*----------------------------------------------------------------         
005220* 070 - DAYS TO ADD FOR TODAY'S DAY OF WEEK.                              
005230*----------------------------------------------------------------         
005240 070-CALC-DAYS-TO-ADD.                                                    
005250     EVALUATE WS-TODAY-DOW-NUM                                            
005260         WHEN 1                *> SUNDAY                                  
005270              MOVE 2 TO WS-DAYS-TO-ADD                                    
005280         WHEN 2                *> MONDAY                                  
005290              MOVE 1 TO WS-DAYS-TO-ADD                                    
005300              STRING "NOTE - NO LOADS ON MONDAY"                          
005310                     DELIMITED BY SIZE INTO LOG-TEXT                      
005320              WRITE  LOG-RECORD                                           
005330         WHEN 3                *> TUESDAY                                 
005340              MOVE 3 TO WS-DAYS-TO-ADD                                    
005350         WHEN OTHER             *> WED,THU,FRI,SAT AND DEFENSIVE          
005360              MOVE 1 TO WS-DAYS-TO-ADD                                    
005370     END-EVALUATE.                                                        
005380 070-EXIT.                                                                
005390     EXIT.                                                                
005400*                                                                         
005410*----------------------------------------------------------------         
005420* 100 - BACKUP/ROTATE PREVIOUS RUN'S FILES (FIXED ORDER).                 
005430*----------------------------------------------------------------         
005440 100-BACKUP-ROTATE.                                                       
005450     SET      DO-IDX TO 1.                                                
005460     PERFORM  105-ROTATE-ONE-ENTITY THRU 105-EXIT                         
005470              VARYING DO-IDX FROM 1 BY 1                                  
005480              UNTIL DO-IDX > 5.                                           
005490     MOVE     "loaded.out" TO WS-CBL-FILE-DETAILS.                        
005500     CALL     "CBL_DELETE_FILE" USING WS-CBL-FILE-DETAILS                 
005510              RETURNING WS-CBL-RESULT.                                    
005520 100-EXIT.                                                                
005530     EXIT.                                                                
005540*                                                                         
005550 105-ROTATE-ONE-ENTITY.                                                   
005560     MOVE     DO-ENTITY-CODE (DO-IDX) TO WS-CUR-ENTITY.                   
005570     PERFORM  101-REMOVE-DAT   THRU 101-EXIT.                             
005580     PERFORM  102-ROTATE-BAD   THRU 102-EXIT.                             
005590     PERFORM  103-ROTATE-LOG   THRU 103-EXIT.                             
005600     PERFORM  104-ROTATE-OUT   THRU 104-EXIT.                             
005610 105-EXIT.                                                                
005620     EXIT.                                                                
005630*                                                                         
005640 101-REMOVE-DAT.                                                          
005650     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
005660              ".DAT" DELIMITED BY SIZE INTO WS-CBL-FILE-DETAILS.          
005670     CALL     "CBL_DELETE_FILE" USING WS-CBL-FILE-DETAILS                 
005680              RETURNING WS-CBL-RESULT.                                    
005690 101-EXIT.                                                                
005700     EXIT.                                                                
005710*                                                                         
005720 102-ROTATE-BAD.                                                          
005730     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
005740              ".BAD" DELIMITED BY SIZE INTO WS-BAD-FILE-NAME.             
005750     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
005760              ".BAD." DELIMITED BY SIZE                                   
005770              WS-DOW-ABBR (WS-TODAY-DOW-NUM) DELIMITED BY SIZE            
005780              INTO WS-BAD-ROT-NAME.                                       
005790     CALL     "CBL_RENAME_FILE" USING WS-BAD-FILE-NAME                    
005800                                       WS-BAD-ROT-NAME                    
005810              RETURNING WS-CBL-RESULT.                                    
005820 102-EXIT.                                                                
005830     EXIT.                                                                
005840*                                                                         
005850 103-ROTATE-LOG.                                                          
005860     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
005870              ".LOG" DELIMITED BY SIZE INTO WS-BAD-FILE-NAME.             
005880     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
005890              ".LOG." DELIMITED BY SIZE                                   
005900              WS-DOW-ABBR (WS-TODAY-DOW-NUM) DELIMITED BY SIZE            
005910              INTO WS-LOG-ROT-NAME.                                       
005920     CALL     "CBL_RENAME_FILE" USING WS-BAD-FILE-NAME                    
005930                                       WS-LOG-ROT-NAME                    
005940              RETURNING WS-CBL-RESULT.                                    
005950 103-EXIT.                                                                
005960     EXIT.                                                                
005970*                                                                         
005980 104-ROTATE-OUT.                                                          
005990     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
006000              ".OUT" DELIMITED BY SIZE INTO WS-OUT-FILE-NAME.             
006010     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
006020              ".OUT." DELIMITED BY SIZE                                   
006030              WS-DOW-ABBR (WS-TODAY-DOW-NUM) DELIMITED BY SIZE            
006040              INTO WS-OUT-ROT-NAME.                                       
006050     CALL     "CBL_RENAME_FILE" USING WS-OUT-FILE-NAME                    
006060                                       WS-OUT-ROT-NAME                    
006070              RETURNING WS-CBL-RESULT.                                    
006080 104-EXIT.                                                                
006090     EXIT.                                                                
006100*                                                                         
006110*----------------------------------------------------------------         
006120* 110 - POLL THE FTP DIRECTORY EVERY 5 MINUTES UNTIL EACH                 
006130*  EXTRACT APPEARS, IN ORDER E5,E3,E8,E7,EB.                              
006140*----------------------------------------------------------------         
006150 110-WAIT-FOR-EXTRACTS.                                                   
006160     MOVE     ZERO TO WS-TERM-CODE.                                       
006170     PERFORM  111-WAIT-FOR-ONE-ENTITY THRU 111-EXIT                       
006180              VARYING DO-IDX FROM 1 BY 1                                  
006190              UNTIL DO-IDX > 5 OR RUN-ABORTED.                            
006200 110-EXIT.                                                                
006210     EXIT.                                                                
006220*                                                                         
006230 111-WAIT-FOR-ONE-ENTITY.                                                 
006240     MOVE     DO-ENTITY-CODE (DO-IDX) TO WS-CBL-FILE-DETAILS.             
006250     MOVE     ZERO TO WS-WAIT-COUNT.                                      
006260     MOVE     "N" TO WS-FOUND-SW.                                         
006270     PERFORM  112-POLL-ONE-CYCLE THRU 112-EXIT                            
006280              UNTIL FILE-FOUND.                                           
006290 111-EXIT.                                                                
006300     EXIT.                                                                
006310*                                                                         
006320 112-POLL-ONE-CYCLE.                                                      
006330     CALL     "CBL_CHECK_FILE_EXIST" USING WS-CBL-FILE-DETAILS            
006340              RETURNING WS-CBL-RESULT.                                    
006350     IF       WS-CBL-RESULT = ZERO                                        
006360              MOVE "Y" TO WS-FOUND-SW                                     
006370     ELSE                                                                 
006380              ADD  1 TO WS-WAIT-COUNT                                     
006390              PERFORM 810-WAIT-5-MINUTES THRU 810-EXIT                    
006400              IF   WS-WAIT-COUNT > WS-MAX-WAIT-COUNT                      
006410                   MOVE 3 TO WS-TERM-CODE                                 
006420                   STRING EL001 " - WAIT TIMED OUT"                       
006430                          DELIMITED BY SIZE INTO LOG-TEXT                 
006440                   WRITE LOG-RECORD                                       
006450                   MOVE "Y" TO WS-FOUND-SW                                
006460              END-IF                                                      
006470     END-IF.                                                              
006480 112-EXIT.                                                                
006490     EXIT.                                                                
006500*                                                                         
006510*----------------------------------------------------------------         
006520* 115 - COPY EACH FTP EXTRACT TO ITS LOAD-DIR <ENTITY>.DAT COPY.          
006530*----------------------------------------------------------------         
006540 115-COPY-EXTRACTS.                                                       
006550     MOVE     ZERO TO WS-TERM-CODE.                                       
006560     PERFORM  117-COPY-ONE-ENTITY THRU 117-EXIT                           
006570              VARYING DO-IDX FROM 1 BY 1                                  
006580              UNTIL DO-IDX > 5 OR RUN-ABORTED.                            
006590 115-EXIT.                                                                
006600     EXIT.                                                                
006610*                                                                         
006620 117-COPY-ONE-ENTITY.                                                     
006630     MOVE     DO-ENTITY-CODE (DO-IDX) TO WS-FTP-FILE-NAME                 
006640                                          WS-CUR-ENTITY.                  
006650     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
006660              ".DAT" DELIMITED BY SIZE INTO WS-DAT-FILE-NAME.             
006670     OPEN     INPUT FTP-EXTRACT-FILE.                                     
006680     IF       WS-FTP-STATUS NOT = "00"                                    
006690              MOVE 4 TO WS-TERM-CODE                                      
006700              STRING EL001 " " WS-CUR-ENTITY                              
006710                     DELIMITED BY SIZE INTO LOG-TEXT                      
006720              WRITE  LOG-RECORD                                           
006730     ELSE                                                                 
006740              OPEN OUTPUT DAT-FILE                                        
006750              MOVE ZERO TO WS-REC-CNT                                     
006760              MOVE "N" TO WS-EOF-SW                                       
006770              READ FTP-EXTRACT-FILE                                       
006780                   AT END MOVE "Y" TO WS-EOF-SW                           
006790              END-READ                                                    
006800              PERFORM 116-COPY-LINES THRU 116-EXIT                        
006810                      UNTIL END-OF-FILE                                   
006820              CLOSE FTP-EXTRACT-FILE DAT-FILE                             
006830              IF   WS-REC-CNT = ZERO                                      
006840                   MOVE 4 TO WS-TERM-CODE                                 
006850                   STRING EL001 " " WS-CUR-ENTITY                         
006860                          " - EMPTY COPY"                                 
006870                          DELIMITED BY SIZE INTO LOG-TEXT                 
006880                   WRITE LOG-RECORD                                       
006890              END-IF                                                      
006900     END-IF.                                                              
006910 117-EXIT.                                                                
006920     EXIT.                                                                
006930*                                                                         
006940 116-COPY-LINES.                                                          
006950     MOVE     FTP-EXTRACT-TEXT TO DAT-TEXT.                               
006960     WRITE    DAT-RECORD.                                                 
006970     ADD      1 TO WS-REC-CNT.                                            
006980     READ     FTP-EXTRACT-FILE                                            
006990              AT END MOVE "Y" TO WS-EOF-SW.                               
007000 116-EXIT.                                                                
007010     EXIT.                                                                
007020*                                                                         
007030*----------------------------------------------------------------         
007040* 120 - READ LOGLOAD FOR MAX(EXTRDT) PER ENTITY, E5,E3,E8,E7,EB.          
007050*----------------------------------------------------------------         
007060 120-READ-PREV-DATES.                                                     
007070     MOVE     SPACES TO WS-PREV-E5 WS-PREV-E3 WS-PREV-E8                  
007080                         WS-PREV-E7 WS-PREV-EB WS-PREV-E9.                
007090     OPEN     INPUT LOGLOAD-FILE.                                         
007100     IF       WS-LOGLOAD-STATUS NOT = "00"                                
007110              GO TO 120-EXIT.                                             
007120     MOVE     "N" TO WS-EOF-SW.                                           
007130     READ     LOGLOAD-FILE                                                
007140              AT END MOVE "Y" TO WS-EOF-SW                                
007150     END-READ.                                                            
007160     PERFORM  125-SCAN-ONE-LOGLOAD-REC THRU 125-EXIT                      
007170              UNTIL END-OF-FILE.                                          
007180     CLOSE    LOGLOAD-FILE.                                               
007190 120-EXIT.                                                                
007200     EXIT.                                                                
007210*                                                                         
007220 125-SCAN-ONE-LOGLOAD-REC.                                                
007230     EVALUATE LL-LOADNAME                                                 
007240         WHEN "E5  " IF LL-EXTRDT > WS-PREV-E5                            
007250                        MOVE LL-EXTRDT TO WS-PREV-E5                      
007260                     END-IF                                               
007270         WHEN "E3  " IF LL-EXTRDT > WS-PREV-E3                            
007280                        MOVE LL-EXTRDT TO WS-PREV-E3                      
007290                     END-IF                                               
007300         WHEN "E8  " IF LL-EXTRDT > WS-PREV-E8                            
007310                        MOVE LL-EXTRDT TO WS-PREV-E8                      
007320                     END-IF                                               
007330         WHEN "E7  " IF LL-EXTRDT > WS-PREV-E7                            
007340                        MOVE LL-EXTRDT TO WS-PREV-E7                      
007350                     END-IF                                               
007360         WHEN "EB  " IF LL-EXTRDT > WS-PREV-EB                            
007370                        MOVE LL-EXTRDT TO WS-PREV-EB                      
007380                     END-IF                                               
007390         WHEN "E9  " IF LL-EXTRDT > WS-PREV-E9                            
007400                        MOVE LL-EXTRDT TO WS-PREV-E9                      
007410                     END-IF                                               
007420     END-EVALUATE.                                                        
007430     READ     LOGLOAD-FILE                                                
007440              AT END MOVE "Y" TO WS-EOF-SW                                
007450     END-READ.                                                            
007460 125-EXIT.                                                                
007470     EXIT.                                                                
007480*                                                                         
007490*----------------------------------------------------------------         
007500* 130 - EXPECTED NEW EXTRACT DATE = PREV E5 DATE + DAYS-TO-ADD.           
007510*----------------------------------------------------------------         
007520 130-CALC-EXPECTED-DATE.                                                  
007530     MOVE     WS-PREV-E5 (1:8) TO WS-GENERIC-DATE-STR.                    
007540     MOVE     WS-GEN-YYYY TO WS-CALC-Y.                                   
007550     MOVE     WS-GEN-MM2  TO WS-CALC-M.                                   
007560     MOVE     WS-GEN-DD2  TO WS-CALC-D.                                   
007570     MOVE     WS-DAYS-TO-ADD TO WS-ADD-DAYS.                              
007580     PERFORM  840-ADD-DAYS-TO-DATE THRU 840-EXIT.                         
007590     MOVE     WS-CALC-Y TO WS-GEN-YYYY.                                   
007600     MOVE     WS-CALC-M TO WS-GEN-MM2.                                    
007610     MOVE     WS-CALC-D TO WS-GEN-DD2.                                    
007620     MOVE     WS-GENERIC-DATE-STR TO WS-EXP-DATE-YMD.                     
007630 130-EXIT.                                                                
007640     EXIT.                                                                
007650*                                                                         
007660*----------------------------------------------------------------         
007670* 210 - VALIDATE EACH ENTITY'S FILE DATE AGAINST EXPECTED DATE.           
007680*----------------------------------------------------------------         
007690 210-VALIDATE-DATES.                                                      
007700     MOVE     ZERO TO WS-TERM-CODE.                                       
007710     PERFORM  215-VALIDATE-ONE-DATE THRU 215-EXIT                         
007720              VARYING DO-IDX FROM 1 BY 1                                  
007730              UNTIL DO-IDX > 5 OR RUN-ABORTED.                            
007740 210-EXIT.                                                                
007750     EXIT.                                                                
007760*                                                                         
007770 215-VALIDATE-ONE-DATE.                                                   
007780     MOVE     DO-ENTITY-CODE (DO-IDX) TO WS-CUR-ENTITY.                   
007790     SET      DD-IDX TO 1.                                                
007800     PERFORM  216-FIND-DATE-POSITION THRU 216-EXIT                        
007810              VARYING DD-IDX FROM 1 BY 1                                  
007820              UNTIL DD-IDX > 6.                                           
007830     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
007840              ".DAT" DELIMITED BY SIZE INTO WS-DAT-FILE-NAME.             
007850     OPEN     INPUT DAT-FILE.                                             
007860     IF       WS-DAT-STATUS NOT = "00"                                    
007870              MOVE 5 TO WS-TERM-CODE                                      
007880              GO TO 215-EXIT.                                             
007890     READ     DAT-FILE                                                    
007900              AT END MOVE 5 TO WS-TERM-CODE.                              
007910     CLOSE    DAT-FILE.                                                   
007920     IF       RUN-ABORTED                                                 
007930              GO TO 215-EXIT.                                             
007940     IF       DAT-TEXT (WS-SCRATCH-POS:8) NOT = WS-EXP-DATE-YMD           
007950              MOVE 5 TO WS-TERM-CODE                                      
007960              STRING EL002 " " WS-CUR-ENTITY                              
007970                     DELIMITED BY SIZE INTO LOG-TEXT                      
007980              WRITE  LOG-RECORD.                                          
007990 215-EXIT.                                                                
008000     EXIT.                                                                
008010*                                                                         
008020 216-FIND-DATE-POSITION.                                                  
008030     IF       DD-ENTITY-CODE (DD-IDX) = WS-CUR-ENTITY                     
008040              MOVE DD-START-POS (DD-IDX) TO WS-SCRATCH-POS.               
008050 216-EXIT.                                                                
008060     EXIT.                                                                
008070*                                                                         
008080*----------------------------------------------------------------         
008090* 220 - LOAD EACH ENTITY, E5,E3,E8,E7,EB, AND SCAN OUTPUT.                
008100*----------------------------------------------------------------         
008110 220-LOAD-ENTITIES.                                                       
008120     MOVE     ZERO TO WS-TERM-CODE.                                       
008130     PERFORM  221-RUN-ONE-LOAD THRU 221-EXIT                              
008140              VARYING DO-IDX FROM 1 BY 1                                  
008150              UNTIL DO-IDX > 5 OR RUN-ABORTED.                            
008160 220-EXIT.                                                                
008170     EXIT.                                                                
008180*                                                                         
008190 221-RUN-ONE-LOAD.                                                        
008200     MOVE     DO-ENTITY-CODE (DO-IDX) TO WS-CUR-ENTITY.                   
008210     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
008220              "LOAD" DELIMITED BY SIZE INTO WS-CBL-FILE-DETAILS.          
008230     CALL     WS-CBL-FILE-DETAILS USING WS-CUR-ENTITY                     
008240                                        WS-CALLING-DATA.                  
008250     PERFORM  225-SCAN-LOAD-OUTPUT THRU 225-EXIT.                         
008260 221-EXIT.                                                                
008270     EXIT.                                                                
008280*                                                                         
008290 225-SCAN-LOAD-OUTPUT.                                                    
008300     MOVE     ZERO TO WS-ERROR-COUNT WS-ERR-COUNT.                        
008310     STRING   WS-CUR-ENTITY DELIMITED BY SPACE                            
008320              ".OUT" DELIMITED BY SIZE INTO WS-OUT-FILE-NAME.             
008330     OPEN     INPUT OUT-FILE.                                             
008340     IF       WS-OUT-STATUS NOT = "00"                                    
008350              GO TO 225-EXIT.                                             
008360     MOVE     "N" TO WS-EOF-SW.                                           
008370     READ     OUT-FILE                                                    
008380              AT END MOVE "Y" TO WS-EOF-SW                                
008390     END-READ.                                                            
008400     PERFORM  226-SCAN-FOR-ERROR THRU 226-EXIT                            
008410              UNTIL END-OF-FILE.                                          
008420     CLOSE    OUT-FILE.                                                   
008430     IF       WS-ERROR-COUNT > ZERO                                       
008440              MOVE 6 TO WS-TERM-CODE                                      
008450              GO TO 225-EXIT.                                             
008460     OPEN     INPUT OUT-FILE.                                             
008470     IF       WS-OUT-STATUS NOT = "00"                                    
008480              GO TO 225-EXIT.                                             
008490     MOVE     "N" TO WS-EOF-SW.                                           
008500     READ     OUT-FILE                                                    
008510              AT END MOVE "Y" TO WS-EOF-SW                                
008520     END-READ.                                                            
008530     PERFORM  227-SCAN-FOR-ERR THRU 227-EXIT                              
008540              UNTIL END-OF-FILE.                                          
008550     CLOSE    OUT-FILE.                                                   
008560     IF       WS-ERR-COUNT > ZERO                                         
008570              MOVE 6 TO WS-TERM-CODE                                      
008580              STRING EL003 " " WS-CUR-ENTITY                              
008590                     DELIMITED BY SIZE INTO LOG-TEXT                      
008600              WRITE  LOG-RECORD.                                          
008610 225-EXIT.                                                                
008620     EXIT.                                                                
008630*                                                                         
008640 226-SCAN-FOR-ERROR.                                                      
008650     INSPECT  OUT-TEXT TALLYING WS-ERROR-COUNT FOR ALL "ERROR".           
008660     IF       WS-ERROR-COUNT > ZERO                                       
008670              STRING EL003 " " OUT-TEXT (1:30)                            
008680                     DELIMITED BY SIZE INTO LOG-TEXT                      
008690              WRITE  LOG-RECORD.                                          
008700     READ     OUT-FILE                                                    
008710              AT END MOVE "Y" TO WS-EOF-SW                                
008720     END-READ.                                                            
008730 226-EXIT.                                                                
008740     EXIT.                                                                
008750*                                                                         
008760 227-SCAN-FOR-ERR.                                                        
008770     INSPECT  OUT-TEXT TALLYING WS-ERR-COUNT                              
008780              FOR ALL "ERR" "Err" "err" "ErR" "eRR" "erR" "ERr"           
008790                      "eRr".                                              
008800     READ     OUT-FILE                                                    
008810              AT END MOVE "Y" TO WS-EOF-SW                                
008820     END-READ.                                                            
008830 227-EXIT.                                                                
008840     EXIT.                                                                
008850*                                                                         
008860*----------------------------------------------------------------         
008870* 700 - BUILD FINAL RECONCILIATION REPORT, ORDER BY LOADDT.               
008880*  (WRITTEN TO THE LOG IN PLACE OF THE OLD MAILX CALL.)                   
008890*----------------------------------------------------------------         
008900 700-BUILD-REPORT.                                                        
008910     WRITE    LOG-RECORD FROM RPT-HEADING-1.                              
008920     WRITE    LOG-RECORD FROM RPT-HEADING-2.                              
008930     OPEN     INPUT LOGLOAD-FILE.                                         
008940     IF       WS-LOGLOAD-STATUS NOT = "00"                                
008950              GO TO 700-EXIT.                                             
008960     MOVE     "N" TO WS-EOF-SW.                                           
008970     READ     LOGLOAD-FILE                                                
008980              AT END MOVE "Y" TO WS-EOF-SW                                
008990     END-READ.                                                            
009000     PERFORM  705-REPORT-ONE-REC THRU 705-EXIT                            
009010              UNTIL END-OF-FILE.                                          
009020     CLOSE    LOGLOAD-FILE.                                               
009030 700-EXIT.                                                                
009040     EXIT.                                                                
009050*                                                                         
009060 705-REPORT-ONE-REC.                                                      
009070     IF       LL-LOADDT (1:10) = WS-MMDDYYYY-DATE-X                       
009080              PERFORM 900-WRITE-REPORT-LINE THRU 900-RPT-EXIT.            
009090     READ     LOGLOAD-FILE                                                
009100              AT END MOVE "Y" TO WS-EOF-SW                                
009110     END-READ.                                                            
009120 705-EXIT.                                                                
009130     EXIT.                                                                
009140*                                                                         
009150 900-WRITE-REPORT-LINE.                                                   
009160     MOVE     LL-LOADNAME TO RPT-FILE.                                    
009170     MOVE     LL-EXTRDT   TO RPT-EXTRACT-DATE.                            
009180     MOVE     LL-LOADDT   TO RPT-DATE-LOADED.                             
009190     MOVE     LL-UNIX     TO RPT-LOADED-BY.                               
009200     MOVE     LL-NUMREC   TO RPT-RECORDS-RECVD.                           
009210     WRITE    LOG-RECORD FROM RPT-DETAIL-LINE.                            
009220 900-RPT-EXIT.                                                            
009230     EXIT.                                                                
009240*                                                                         
009250*----------------------------------------------------------------         
009260* 890 - LOG THE HOLIDAY NO-OP AS A LOGLOAD "AUDIT" ROW.                   
009270*----------------------------------------------------------------         
009280 890-WRITE-HOLIDAY-LOGLOAD.                                               
009290     MOVE     "HOL " TO LL-LOADNAME.                                      
009300     MOVE     WS-TODAY-DATE-9 TO LL-EXTRDT.                               
009310     MOVE     WS-LOADDT-STAMP TO LL-LOADDT.                               
009320     MOVE     "ELDAILY   " TO LL-UNIX.                                    
009330     MOVE     ZERO TO LL-NUMREC.                                          
009340     WRITE    LOG-RECORD FROM LOGLOAD-RECORD.                             
009350 890-EXIT.                                                                
009360     EXIT.                                                                
009370*                                                                         
009380*----------------------------------------------------------------         
009390* 900 - ARCHIVE THE DAY'S LOG FILE AS DAILYLOAD.LOG.<DOW>.                
009400*----------------------------------------------------------------         
009410 900-ARCHIVE-LOG.                                                         
009420     MOVE     "DAILYLOG" TO WS-BAD-FILE-NAME.                             
009430     STRING   "DAILYLOAD.LOG." DELIMITED BY SIZE                          
009440              WS-DOW-ABBR (WS-TODAY-DOW-NUM) DELIMITED BY SIZE            
009450              INTO WS-LOG-ROT-NAME.                                       
009460     CALL     "CBL_RENAME_FILE" USING WS-BAD-FILE-NAME                    
009470                                       WS-LOG-ROT-NAME                    
009480              RETURNING WS-CBL-RESULT.                                    
009490 900-EXIT.                                                                
009500     EXIT.                                                                
009510*                                                                         
009520*----------------------------------------------------------------         
009530* 800 - DAY-OF-YEAR ("JULIAN") ORDINAL FOR WS-CALC-Y/M/D.                 
009540*----------------------------------------------------------------         
009550 800-CALC-DAY-OF-YEAR.                                                    
009560     PERFORM  850-TEST-LEAP-YEAR THRU 850-EXIT.                           
009570     MOVE     WS-CUM-DAYS (WS-CALC-M) TO WS-CALC-DOY.                     
009580     ADD      WS-CALC-D TO WS-CALC-DOY.                                   
009590     IF       IS-LEAP-YEAR AND WS-CALC-M > 2                              
009600              ADD 1 TO WS-CALC-DOY.                                       
009610 800-EXIT.                                                                
009620     EXIT.                                                                
009630*                                                                         
009640*----------------------------------------------------------------         
009650* 810 - BUSY-WAIT FOR 5 MINUTES (POLL DELAY, NO SHELL CALL).              
009660*----------------------------------------------------------------         
009670 810-WAIT-5-MINUTES.                                                      
009680     ACCEPT   WS-CURRENT-TIME FROM TIME.                                  
009690     MOVE     WS-CURRENT-TIME-9 TO WS-DIV-TEMP.                           
009700     MOVE     ZERO TO WS-CBL-RESULT.                                      
009710     PERFORM  815-CHECK-CLOCK-TICK THRU 815-EXIT                          
009720              UNTIL WS-CBL-RESULT NOT = ZERO.                             
009730 810-EXIT.                                                                
009740     EXIT.                                                                
009750*                                                                         
009760 815-CHECK-CLOCK-TICK.                                                    
009770     ACCEPT   WS-CURRENT-TIME FROM TIME.                                  
009780     IF       WS-CURRENT-TIME-9 NOT = WS-DIV-TEMP                         
009790              MOVE 1 TO WS-CBL-RESULT.                                    
009800 815-EXIT.                                                                
009810     EXIT.                                                                
009820*                                                                         
009830*----------------------------------------------------------------         
009840* 820 - ZELLER'S CONGRUENCE DAY OF WEEK (1=SUN ... 7=SAT).                
009850*----------------------------------------------------------------         
009860 820-CALC-DAY-OF-WEEK.                                                    
009870     MOVE     WS-TODAY-DD TO WS-Z-Q.                                      
009880     IF       WS-TODAY-MM < 3                                             
009890              COMPUTE WS-Z-M = WS-TODAY-MM + 12                           
009900              COMPUTE WS-Z-Y = WS-TODAY-YYYY - 1                          
009910     ELSE                                                                 
009920              MOVE WS-TODAY-MM TO WS-Z-M                                  
009930              MOVE WS-TODAY-YYYY TO WS-Z-Y                                
009940     END-IF.                                                              
009950     DIVIDE   WS-Z-Y BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.               
009960     COMPUTE  WS-Z-T2 = 13 * (WS-Z-M + 1).                                
009970     DIVIDE   WS-Z-T2 BY 5 GIVING WS-Z-T3 REMAINDER WS-Z-DUMMY.           
009980     DIVIDE   WS-Z-K  BY 4 GIVING WS-Z-T4 REMAINDER WS-Z-DUMMY.           
009990     DIVIDE   WS-Z-J  BY 4 GIVING WS-Z-T5 REMAINDER WS-Z-DUMMY.           
010000     COMPUTE  WS-Z-SUM = WS-Z-Q + WS-Z-T3 + WS-Z-K + WS-Z-T4              
010010                        + WS-Z-T5 + (5 * WS-Z-J).                         
010020     DIVIDE   WS-Z-SUM BY 7 GIVING WS-Z-DUMMY REMAINDER WS-Z-H.           
010030     SET      ZD-IDX TO WS-Z-H.                                           
010040     ADD      1 TO ZD-IDX.                                                
010050     MOVE     WS-ZELLER-DOW (ZD-IDX) TO WS-TODAY-DOW-NUM.                 
010060 820-EXIT.                                                                
010070     EXIT.                                                                
010080*                                                                         
010090*----------------------------------------------------------------         
010100* 830 - SUBTRACT ONE CALENDAR DAY FROM WS-CALC-Y/M/D.                     
010110*----------------------------------------------------------------         
010120 830-SUBTRACT-ONE-DAY.                                                    
010130     IF       WS-CALC-D > 1                                               
010140              SUBTRACT 1 FROM WS-CALC-D                                   
010150     ELSE                                                                 
010160              IF     WS-CALC-M > 1                                        
010170                     SUBTRACT 1 FROM WS-CALC-M                            
010180              ELSE                                                        
010190                     MOVE 12 TO WS-CALC-M                                 
010200                     SUBTRACT 1 FROM WS-CALC-Y                            
010210              END-IF                                                      
010220              PERFORM 860-DAYS-IN-MONTH THRU 860-EXIT                     
010230              MOVE WS-DAYS-IN-MONTH TO WS-CALC-D                          
010240     END-IF.                                                              
010250 830-EXIT.                                                                
010260     EXIT.                                                                
010270*                                                                         
010280*----------------------------------------------------------------         
010290* 840 - ADD WS-ADD-DAYS DAYS TO WS-CALC-Y/M/D, ROLLING MONTH              
010300*  AND YEAR AS NEEDED (BUSINESS RULE ONLY EVER ADDS 1-3 DAYS              
010310*  SO ONE ROLLOVER IS ALL THAT IS EVER SEEN, BUT THE LOOP                 
010320*  BELOW HANDLES A LARGER ADD SAFELY).                                    
010330*----------------------------------------------------------------         
010340 840-ADD-DAYS-TO-DATE.                                                    
010350     ADD      WS-ADD-DAYS TO WS-CALC-D.                                   
010360     PERFORM  860-DAYS-IN-MONTH THRU 860-EXIT.                            
010370     PERFORM  845-ROLL-ONE-MONTH THRU 845-EXIT                            
010380              UNTIL WS-CALC-D NOT > WS-DAYS-IN-MONTH.                     
010390 840-EXIT.                                                                
010400     EXIT.                                                                
010410*                                                                         
010420 845-ROLL-ONE-MONTH.                                                      
010430     SUBTRACT WS-DAYS-IN-MONTH FROM WS-CALC-D.                            
010440     IF       WS-CALC-M < 12                                              
010450              ADD 1 TO WS-CALC-M                                          
010460     ELSE                                                                 
010470              MOVE 1 TO WS-CALC-M                                         
010480              ADD  1 TO WS-CALC-Y                                         
010490     END-IF.                                                              
010500     PERFORM  860-DAYS-IN-MONTH THRU 860-EXIT.                            
010510 845-EXIT.                                                                
010520     EXIT.                                                                
010530*                                                                         
010540*----------------------------------------------------------------         
010550* 850 - SET IS-LEAP-YEAR FOR WS-CALC-Y.                                   
010560*----------------------------------------------------------------         
010570 850-TEST-LEAP-YEAR.                                                      
010580     MOVE     "N" TO WS-LEAP-SW.                                          
010590     DIVIDE   WS-CALC-Y BY 4 GIVING WS-DIV-TEMP                           
010600              REMAINDER WS-REM4.                                          
010610     IF       WS-REM4 = ZERO                                              
010620              DIVIDE WS-CALC-Y BY 100 GIVING WS-DIV-TEMP                  
010630                     REMAINDER WS-REM100                                  
010640              IF   WS-REM100 NOT = ZERO                                   
010650                   MOVE "Y" TO WS-LEAP-SW                                 
010660              ELSE                                                        
010670                   DIVIDE WS-CALC-Y BY 400 GIVING WS-DIV-TEMP             
010680                          REMAINDER WS-REM400                             
010690                   IF   WS-REM400 = ZERO                                  
010700                        MOVE "Y" TO WS-LEAP-SW                            
010710                   END-IF                                                 
010720              END-IF                                                      
010730     END-IF.                                                              
010740 850-EXIT.                                                                
010750     EXIT.                                                                
010760*                                                                         
010770*----------------------------------------------------------------         
010780* 860 - DAYS IN MONTH WS-CALC-M OF YEAR WS-CALC-Y.                        
010790*----------------------------------------------------------------         
010800 860-DAYS-IN-MONTH.                                                       
010810     PERFORM  850-TEST-LEAP-YEAR THRU 850-EXIT.                           
010820     EVALUATE WS-CALC-M                                                   
010830         WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8                           
010840         WHEN 10 WHEN 12                                                  
010850              MOVE 31 TO WS-DAYS-IN-MONTH                                 
010860         WHEN 4  WHEN 6  WHEN 9  WHEN 11                                  
010870              MOVE 30 TO WS-DAYS-IN-MONTH                                 
010880         WHEN 2                                                           
010890              IF   IS-LEAP-YEAR                                           
010900                   MOVE 29 TO WS-DAYS-IN-MONTH                            
010910              ELSE                                                        
010920                   MOVE 28 TO WS-DAYS-IN-MONTH                            
010930              END-IF                                                      
010940     END-EVALUATE.                                                        
010950 860-EXIT.                                                                
010960     EXIT.                                                                
