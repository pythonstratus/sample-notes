000010*  Calling / return-code linkage for the entity load                      
000020*  jobs, adapted from the house WS-Calling-Data block                     
000030*  used across all batch modules.                                         
000040*                                                                         
000050* 11/02/26 rjm - Adapted from house calling-linkage                       
000060*                block for entity extract load rewrite                    
000070*                (ticket ALS-2201).                                       
000080* 19/02/26 rjm - WS-TERM-CODE widened 9 to 99 to match                    
000090*                house convention (same change made to                    
000100*                this block system-wide).                                 
000110*                                                                         
000120    01  WS-CALLING-DATA.                                                  
000130        03  WS-CALLED           PIC X(8).                                 
000140        03  WS-CALLER           PIC X(8).                                 
000150        03  WS-TERM-CODE        PIC 99.                                   
000160            88  RUN-OK               VALUE ZERO.                          
000170            88  RUN-HOLIDAY-SKIP     VALUE 1.                             
000180            88  RUN-ABORTED          VALUE 2 THRU 9.                      
000190        03  WS-ENVIRONMENT-NAME PIC X(8)   VALUE "PROD    ".              
000200        03  FILLER              PIC X(3).                                 
