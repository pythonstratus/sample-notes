000010*  File/Record Descriptions For ELWEEKLY                                  
000020*                                                                         
000030* 12/02/26 rjm - Created for entity extract load                          
000040*                rewrite (ticket ALS-2201).                               
000050*                                                                         
000060    FD  LOGLOAD-FILE                                                      
000070        RECORD CONTAINS 65 CHARACTERS.                                    
000080    COPY "wslogld.cob".                                                   
000090*                                                                         
000100    FD  ENTMONTH-FILE                                                     
000110        RECORD CONTAINS 26 CHARACTERS.                                    
000120    COPY "wsentmo.cob".                                                   
000130*                                                                         
000140    FD  LOCK-FILE                                                         
000150        RECORD CONTAINS 20 CHARACTERS.                                    
000160    COPY "wslock.cob".                                                    
000170*                                                                         
000180    FD  FTP-EXTRACT-FILE                                                  
000190        RECORD IS VARYING IN SIZE                                         
000200        FROM 1 TO 250 CHARACTERS                                          
000210        DEPENDING ON WS-FTP-REC-LEN.                                      
000220    01  FTP-EXTRACT-RECORD.                                               
000230        03  FTP-EXTRACT-TEXT    PIC X(249).                               
000240        03  FILLER              PIC X(1).                                 
000250*                                                                         
000260    FD  DAT-FILE                                                          
000270        RECORD IS VARYING IN SIZE                                         
000280        FROM 1 TO 250 CHARACTERS                                          
000290        DEPENDING ON WS-DAT-REC-LEN.                                      
000300    01  DAT-RECORD.                                                       
000310        03  DAT-TEXT            PIC X(249).                               
000320        03  FILLER              PIC X(1).                                 
000330*                                                                         
000340    FD  OUT-FILE                                                          
000350        RECORD IS VARYING IN SIZE                                         
000360        FROM 1 TO 132 CHARACTERS                                          
000370        DEPENDING ON WS-OUT-REC-LEN.                                      
000380    01  OUT-RECORD.                                                       
000390        03  OUT-TEXT            PIC X(131).                               
000400        03  FILLER              PIC X(1).                                 
000410*                                                                         
000420    FD  EOM-OUT-FILE                                                      
000430        RECORD IS VARYING IN SIZE                                         
000440        FROM 1 TO 132 CHARACTERS                                          
000450        DEPENDING ON WS-EOM-OUT-REC-LEN.                                  
000460    01  EOM-OUT-RECORD.                                                   
000470        03  EOM-OUT-TEXT        PIC X(131).                               
000480        03  FILLER              PIC X(1).                                 
000490*                                                                         
000500    FD  NOSEG-OUT-FILE                                                    
000510        RECORD IS VARYING IN SIZE                                         
000520        FROM 1 TO 132 CHARACTERS                                          
000530        DEPENDING ON WS-NOSEG-REC-LEN.                                    
000540    01  NOSEG-OUT-RECORD.                                                 
000550        03  NOSEG-OUT-TEXT      PIC X(131).                               
000560        03  FILLER              PIC X(1).                                 
000570*                                                                         
000580    FD  LOG-FILE                                                          
000590        RECORD CONTAINS 80 CHARACTERS.                                    
000600    01  LOG-RECORD.                                                       
000610        03  LOG-TEXT            PIC X(79).                                
000620        03  FILLER              PIC X(1).                                 
