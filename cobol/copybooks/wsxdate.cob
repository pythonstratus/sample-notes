000010*****************************************************                     
000020*                                                   *                     
000030* Extract Date Field Position Tables                *                     
000040*   ALS Entity Subsystem - Daily & Weekly Loads     *                     
000050*                                                   *                     
000060*  Gives, per entity extract code, the start/end/   *                     
000070*  width of the embedded YYYYMMDD date field on     *                     
000080*  line 1 of that entity's raw FTP extract, and     *                     
000090*  the fixed order each job processes its entities  *                     
000100*  in (wait/copy/validate/load loops all key off    *                     
000110*  these two tables rather than a literal list).    *                     
000120*****************************************************                     
000130* 11/02/26 rjm - Created for entity extract load                          
000140*                rewrite (ticket ALS-2201).                               
000150* 13/02/26 rjm - Added spare table slots for growth                       
000160*                per ops request.                                         
000170*                                                                         
000180    01  WS-DAILY-EXTRACT-DEFS.                                            
000190        03  FILLER.                                                       
000200            05  FILLER          PIC X(4)   VALUE "E3  ".                  
000210            05  FILLER          PIC 999    VALUE 003.                     
000220            05  FILLER          PIC 999    VALUE 010.                     
000230            05  FILLER          PIC 99     VALUE 08.                      
000240            05  FILLER          PIC X(3)   VALUE SPACES.                  
000250        03  FILLER.                                                       
000260            05  FILLER          PIC X(4)   VALUE "E5  ".                  
000270            05  FILLER          PIC 999    VALUE 065.                     
000280            05  FILLER          PIC 999    VALUE 072.                     
000290            05  FILLER          PIC 99     VALUE 08.                      
000300            05  FILLER          PIC X(3)   VALUE SPACES.                  
000310        03  FILLER.                                                       
000320            05  FILLER          PIC X(4)   VALUE "E7  ".                  
000330            05  FILLER          PIC 999    VALUE 078.                     
000340            05  FILLER          PIC 999    VALUE 085.                     
000350            05  FILLER          PIC 99     VALUE 08.                      
000360            05  FILLER          PIC X(3)   VALUE SPACES.                  
000370        03  FILLER.                                                       
000380            05  FILLER          PIC X(4)   VALUE "E8  ".                  
000390            05  FILLER          PIC 999    VALUE 028.                     
000400            05  FILLER          PIC 999    VALUE 035.                     
000410            05  FILLER          PIC 99     VALUE 08.                      
000420            05  FILLER          PIC X(3)   VALUE SPACES.                  
000430        03  FILLER.                                                       
000440            05  FILLER          PIC X(4)   VALUE "EB  ".                  
000450            05  FILLER          PIC 999    VALUE 048.                     
000460            05  FILLER          PIC 999    VALUE 055.                     
000470            05  FILLER          PIC 99     VALUE 08.                      
000480            05  FILLER          PIC X(3)   VALUE SPACES.                  
000490        03  FILLER.                                                       
000500            05  FILLER          PIC X(4)   VALUE SPACES.                  
000510            05  FILLER          PIC 999    VALUE ZERO.                    
000520            05  FILLER          PIC 999    VALUE ZERO.                    
000530            05  FILLER          PIC 99     VALUE ZERO.                    
000540            05  FILLER          PIC X(3)   VALUE SPACES.                  
000550*                                                                         
000560    01  WS-DAILY-EXTRACT-TABLE REDEFINES WS-DAILY-EXTRACT-DEFS.           
000570        03  DD-EXTRACT-ENTRY    OCCURS 6 TIMES                            
000580                                 INDEXED BY DD-IDX.                       
000590            05  DD-ENTITY-CODE  PIC X(4).                                 
000600            05  DD-START-POS    PIC 999.                                  
000610            05  DD-END-POS      PIC 999.                                  
000620            05  DD-WIDTH        PIC 99.                                   
000630            05  FILLER          PIC X(3).                                 
000640*                                                                         
000650    01  WS-WEEKLY-EXTRACT-DEFS.                                           
000660        03  FILLER.                                                       
000670            05  FILLER          PIC X(4)   VALUE "S1  ".                  
000680            05  FILLER          PIC 999    VALUE 046.                     
000690            05  FILLER          PIC 999    VALUE 053.                     
000700            05  FILLER          PIC 99     VALUE 08.                      
000710            05  FILLER          PIC X(3)   VALUE SPACES.                  
000720        03  FILLER.                                                       
000730            05  FILLER          PIC X(4)   VALUE "E1  ".                  
000740            05  FILLER          PIC 999    VALUE 003.                     
000750            05  FILLER          PIC 999    VALUE 010.                     
000760            05  FILLER          PIC 99     VALUE 08.                      
000770            05  FILLER          PIC X(3)   VALUE SPACES.                  
000780        03  FILLER.                                                       
000790            05  FILLER          PIC X(4)   VALUE "E2  ".                  
000800            05  FILLER          PIC 999    VALUE 121.                     
000810            05  FILLER          PIC 999    VALUE 128.                     
000820            05  FILLER          PIC 99     VALUE 08.                      
000830            05  FILLER          PIC X(3)   VALUE SPACES.                  
000840        03  FILLER.                                                       
000850            05  FILLER          PIC X(4)   VALUE "E3  ".                  
000860            05  FILLER          PIC 999    VALUE 003.                     
000870            05  FILLER          PIC 999    VALUE 010.                     
000880            05  FILLER          PIC 99     VALUE 08.                      
000890            05  FILLER          PIC X(3)   VALUE SPACES.                  
000900        03  FILLER.                                                       
000910            05  FILLER          PIC X(4)   VALUE "E4  ".                  
000920            05  FILLER          PIC 999    VALUE 069.                     
000930            05  FILLER          PIC 999    VALUE 076.                     
000940            05  FILLER          PIC 99     VALUE 08.                      
000950            05  FILLER          PIC X(3)   VALUE SPACES.                  
000960        03  FILLER.                                                       
000970            05  FILLER          PIC X(4)   VALUE "E6  ".                  
000980            05  FILLER          PIC 999    VALUE 011.                     
000990            05  FILLER          PIC 999    VALUE 018.                     
001000            05  FILLER          PIC 99     VALUE 08.                      
001010            05  FILLER          PIC X(3)   VALUE SPACES.                  
001020        03  FILLER.                                                       
001030            05  FILLER          PIC X(4)   VALUE "E9  ".                  
001040            05  FILLER          PIC 999    VALUE 003.                     
001050            05  FILLER          PIC 999    VALUE 010.                     
001060            05  FILLER          PIC 99     VALUE 08.                      
001070            05  FILLER          PIC X(3)   VALUE SPACES.                  
001080        03  FILLER.                                                       
001090            05  FILLER          PIC X(4)   VALUE "EA  ".                  
001100            05  FILLER          PIC 999    VALUE 003.                     
001110            05  FILLER          PIC 999    VALUE 010.                     
001120            05  FILLER          PIC 99     VALUE 08.                      
001130            05  FILLER          PIC X(3)   VALUE SPACES.                  
001140        03  FILLER.                                                       
001150            05  FILLER          PIC X(4)   VALUE SPACES.                  
001160            05  FILLER          PIC 999    VALUE ZERO.                    
001170            05  FILLER          PIC 999    VALUE ZERO.                    
001180            05  FILLER          PIC 99     VALUE ZERO.                    
001190            05  FILLER          PIC X(3)   VALUE SPACES.                  
001200*                                                                         
001210    01  WS-WEEKLY-EXTRACT-TABLE REDEFINES WS-WEEKLY-EXTRACT-DEFS.         
001220        03  WK-EXTRACT-ENTRY    OCCURS 9 TIMES                            
001230                                 INDEXED BY WK-IDX.                       
001240            05  WK-ENTITY-CODE  PIC X(4).                                 
001250            05  WK-START-POS    PIC 999.                                  
001260            05  WK-END-POS      PIC 999.                                  
001270            05  WK-WIDTH        PIC 99.                                   
001280            05  FILLER          PIC X(3).                                 
001290*                                                                         
001300* Fixed processing order for the daily job's wait / copy /                
001310* read-prev-date / validate / load loops - E5,E3,E8,E7,EB.                
001320*                                                                         
001330    01  WS-DAILY-ORDER-DEFS.                                              
001340        03  FILLER              PIC X(4)   VALUE "E5  ".                  
001350        03  FILLER              PIC X(4)   VALUE "E3  ".                  
001360        03  FILLER              PIC X(4)   VALUE "E8  ".                  
001370        03  FILLER              PIC X(4)   VALUE "E7  ".                  
001380        03  FILLER              PIC X(4)   VALUE "EB  ".                  
001390        03  FILLER              PIC X(4)   VALUE SPACES.                  
001400    01  WS-DAILY-ORDER-TABLE REDEFINES WS-DAILY-ORDER-DEFS.               
001410        03  DO-ENTITY-CODE      PIC X(4) OCCURS 6 TIMES                   
001420                                 INDEXED BY DO-IDX.                       
001430*                                                                         
001440* Fixed processing order for the weekly job's wait / copy /               
001450* load loop - S1,E1,E2,E4,E3,EA,E9,E6.  The validate loop                 
001460* uses the first 7 of this same order and then handles E6                 
001470* separately (EOM Sunday only) - see WS-WEEKLY-VALID-ORDER.               
001480*                                                                         
001490    01  WS-WEEKLY-ORDER-DEFS.                                             
001500        03  FILLER              PIC X(4)   VALUE "S1  ".                  
001510        03  FILLER              PIC X(4)   VALUE "E1  ".                  
001520        03  FILLER              PIC X(4)   VALUE "E2  ".                  
001530        03  FILLER              PIC X(4)   VALUE "E4  ".                  
001540        03  FILLER              PIC X(4)   VALUE "E3  ".                  
001550        03  FILLER              PIC X(4)   VALUE "EA  ".                  
001560        03  FILLER              PIC X(4)   VALUE "E9  ".                  
001570        03  FILLER              PIC X(4)   VALUE "E6  ".                  
001580        03  FILLER              PIC X(4)   VALUE SPACES.                  
001590    01  WS-WEEKLY-ORDER-TABLE REDEFINES WS-WEEKLY-ORDER-DEFS.             
001600        03  WO-ENTITY-CODE      PIC X(4) OCCURS 9 TIMES                   
001610                                 INDEXED BY WO-IDX.                       
