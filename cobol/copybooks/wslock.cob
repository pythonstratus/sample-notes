000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For Entity Subsystem Lock     *                      
000040*     Control File - Single Record Flag File       *                      
000050*                                                   *                     
000060*****************************************************                     
000070*  Record length = 20 bytes, fixed, sequential.                           
000080*                                                                         
000090*  Stands in for the source system's als_lock O/S                         
000100*  call - the load jobs rewrite this one-record file                      
000110*  to flip the lock flag rather than shell out.                           
000120*                                                                         
000130* 11/02/26 rjm - Created for entity extract load                          
000140*                rewrite (ticket ALS-2201).                               
000150*                                                                         
000160    01  LOCK-CONTROL-RECORD.                                              
000170        03  LOCK-FLAG           PIC X.                                    
000180            88  ENTITY-SYS-LOCKED    VALUE "L".                           
000190            88  ENTITY-SYS-UNLOCKED  VALUE "U".                           
000200        03  LOCK-SET-BY-JOB     PIC X(8).                                 
000210        03  LOCK-SET-DATE       PIC X(8).                                 
000220        03  FILLER              PIC X(3).                                 
