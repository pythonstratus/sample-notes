000010*  File-Control SELECT Clauses For ELWEEKLY                               
000020*                                                                         
000030* 12/02/26 rjm - Created for entity extract load                          
000040*                rewrite (ticket ALS-2201).                               
000050*                                                                         
000060    SELECT  LOGLOAD-FILE ASSIGN TO "LOGLOAD"                              
000070            ORGANIZATION IS SEQUENTIAL                                    
000080            FILE STATUS IS WS-LOGLOAD-STATUS.                             
000090*                                                                         
000100    SELECT  ENTMONTH-FILE ASSIGN TO "ENTMONTH"                            
000110            ORGANIZATION IS SEQUENTIAL                                    
000120            FILE STATUS IS WS-ENTMONTH-STATUS.                            
000130*                                                                         
000140    SELECT  LOCK-FILE ASSIGN TO "ENTLOCK"                                 
000150            ORGANIZATION IS SEQUENTIAL                                    
000160            FILE STATUS IS WS-LOCK-STATUS.                                
000170*                                                                         
000180    SELECT  FTP-EXTRACT-FILE ASSIGN TO WS-FTP-FILE-NAME                   
000190            ORGANIZATION IS LINE SEQUENTIAL                               
000200            FILE STATUS IS WS-FTP-STATUS.                                 
000210*                                                                         
000220    SELECT  DAT-FILE ASSIGN TO WS-DAT-FILE-NAME                           
000230            ORGANIZATION IS LINE SEQUENTIAL                               
000240            FILE STATUS IS WS-DAT-STATUS.                                 
000250*                                                                         
000260    SELECT  OUT-FILE ASSIGN TO WS-OUT-FILE-NAME                           
000270            ORGANIZATION IS LINE SEQUENTIAL                               
000280            FILE STATUS IS WS-OUT-STATUS.                                 
000290*                                                                         
000300    SELECT  EOM-OUT-FILE ASSIGN TO WS-EOM-OUT-FILE-NAME                   
000310            ORGANIZATION IS LINE SEQUENTIAL                               
000320            FILE STATUS IS WS-EOM-OUT-STATUS.                             
000330*                                                                         
000340    SELECT  NOSEG-OUT-FILE ASSIGN TO "NOSEGSOU"                           
000350            ORGANIZATION IS LINE SEQUENTIAL                               
000360            FILE STATUS IS WS-NOSEG-STATUS.                               
000370*                                                                         
000380    SELECT  LOG-FILE ASSIGN TO "WKLYLOG"                                  
000390            ORGANIZATION IS LINE SEQUENTIAL                               
000400            FILE STATUS IS WS-LOG-STATUS.                                 
