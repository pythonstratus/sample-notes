000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For LOGLOAD Control File      *                      
000040*     Uses LOADNAME + EXTRDT as key                *                      
000050*                                                   *                     
000060*****************************************************                     
000070*  Record length = 65 bytes, fixed, sequential.                           
000080*                                                                         
000090*  LOGLOAD is the entity load history/audit table.                        
000100*  Every load run appends one row per entity loaded                       
000110*  (plus a holiday no-op row on skipped days); this                       
000120*  copybook is used read-only by the daily & weekly                       
000130*  extract-load jobs, which scan it for MAX(EXTRDT)                       
000140*  by LOADNAME and for today's completed rows.                            
000150*                                                                         
000160* 11/02/26 rjm - Created for entity extract load                          
000170*                rewrite (ticket ALS-2201).                               
000180* 20/02/26 rjm - EXTRDT widened - source feeds mix                        
000190*                YYYYMMDD and MM/DD/YYYY (ticket                          
000200*                ALS-2214), see ZZ800 in ELDAILY.                         
000210*                                                                         
000220    01  LOGLOAD-RECORD.                                                   
000230        03  LL-LOADNAME         PIC X(4).                                 
000240        03  LL-EXTRDT           PIC X(10).                                
000250        03  LL-LOADDT           PIC X(20).                                
000260        03  LL-UNIX             PIC X(10).                                
000270        03  LL-NUMREC           PIC 9(18).                                
000280        03  FILLER              PIC X(3).                                 
