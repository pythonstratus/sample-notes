000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For HOLIDAY Reference File    *                      
000040*     Uses HOL-FOR-DATE as key                     *                      
000050*                                                   *                     
000060*****************************************************                     
000070*  Record length = 20 bytes, fixed, sequential.                           
000080*                                                                         
000090*  One row per date the entity subsystem observes as                      
000100*  a non-processing day.  ELDAILY looks this table up                     
000110*  by TODAY and compares the date returned against                        
000120*  YESTERDAY (see 040-HOLIDAY-CHECK) - this stands in                     
000130*  for the DATELIB.xtrcthdy(today) call in the source                     
000140*  system, which this shop has no equivalent of, per                      
000150*  the conversion brief.                                                  
000160*                                                                         
000170* 11/02/26 rjm - Created for entity extract load                          
000180*                rewrite (ticket ALS-2201).                               
000190*                                                                         
000200    01  HOLIDAY-RECORD.                                                   
000210        03  HOL-FOR-DATE        PIC X(8).                                 
000220        03  HOL-HOLIDAY-DATE    PIC X(8).                                 
000230        03  FILLER              PIC X(4).                                 
