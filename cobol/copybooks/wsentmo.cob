000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For ENTMONTH Table            *                      
000040*     Uses RPTMONTH as key                         *                      
000050*                                                   *                     
000060*****************************************************                     
000070*  Record length = 26 bytes, fixed, sequential.                           
000080*                                                                         
000090*  ENTMONTH gives, for a reporting month, the EOM                         
000100*  period start/end dates the weekly loader needs to                      
000110*  work out EOM Sunday and the EOM extract date.                          
000120*  Read-only reference table - maintained elsewhere.                      
000130*                                                                         
000140* 12/02/26 rjm - Created for entity extract load                          
000150*                rewrite (ticket ALS-2201), used only                     
000160*                by ELWEEKLY.                                             
000170*                                                                         
000180    01  ENTMONTH-RECORD.                                                  
000190        03  EM-RPTMONTH         PIC 9(6).                                 
000200        03  EM-STARTDT          PIC X(10).                                
000210        03  EM-ENDDT            PIC X(10).                                
000220        03  FILLER              PIC X(6).                                 
