000010*****************************************************                     
000020*                                                   *                     
000030*  LOGLOAD Reconciliation Report Print Line        *                      
000040*     Common to ELDAILY and ELWEEKLY               *                      
000050*                                                   *                     
000060*****************************************************                     
000070*  Page size 60 lines, line size 80 columns -                             
000080*  carried over from the mainframe SYSOUT listing                         
000090*  this report used to be, back when it ran under                         
000100*  the batch scheduler proper.                                            
000110*                                                                         
000120* 11/02/26 rjm - Created for entity extract load                          
000130*                rewrite (ticket ALS-2201).                               
000140* 18/02/26 rjm - Widened RECORDS RECEIVED to 18                           
000150*                digits to match LL-NUMREC (ticket                        
000160*                ALS-2209 - large weekly S1 counts                        
000170*                were truncating).                                        
000180*                                                                         
000190    01  RPT-HEADING-1.                                                    
000200        03  FILLER              PIC X(4)   VALUE "FILE".                  
000210        03  FILLER              PIC X(1)   VALUE SPACE.                   
000220        03  FILLER              PIC X(12)  VALUE                          
000230                                      "EXTRACT DATE".                     
000240        03  FILLER              PIC X(1)   VALUE SPACE.                   
000250        03  FILLER              PIC X(20)  VALUE                          
000260                                      "DATE LOADED".                      
000270        03  FILLER              PIC X(1)   VALUE SPACE.                   
000280        03  FILLER              PIC X(10)  VALUE                          
000290                                      "LOADED BY ".                       
000300        03  FILLER              PIC X(1)   VALUE SPACE.                   
000310        03  FILLER              PIC X(18)  VALUE                          
000320                                      "RECORDS RECEIVED".                 
000330        03  FILLER              PIC X(12)  VALUE SPACES.                  
000340*                                                                         
000350    01  RPT-HEADING-2.                                                    
000360        03  FILLER              PIC X(4)   VALUE "----".                  
000370        03  FILLER              PIC X(1)   VALUE SPACE.                   
000380        03  FILLER              PIC X(12)  VALUE ALL "-".                 
000390        03  FILLER              PIC X(1)   VALUE SPACE.                   
000400        03  FILLER              PIC X(20)  VALUE ALL "-".                 
000410        03  FILLER              PIC X(1)   VALUE SPACE.                   
000420        03  FILLER              PIC X(10)  VALUE ALL "-".                 
000430        03  FILLER              PIC X(1)   VALUE SPACE.                   
000440        03  FILLER              PIC X(18)  VALUE ALL "-".                 
000450        03  FILLER              PIC X(12)  VALUE SPACES.                  
000460*                                                                         
000470    01  RPT-DETAIL-LINE.                                                  
000480        03  RPT-FILE            PIC X(4).                                 
000490        03  FILLER              PIC X(1)   VALUE SPACE.                   
000500        03  RPT-EXTRACT-DATE    PIC X(12).                                
000510        03  FILLER              PIC X(1)   VALUE SPACE.                   
000520        03  RPT-DATE-LOADED     PIC X(20).                                
000530        03  FILLER              PIC X(1)   VALUE SPACE.                   
000540        03  RPT-LOADED-BY       PIC X(10).                                
000550        03  FILLER              PIC X(1)   VALUE SPACE.                   
000560        03  RPT-RECORDS-RECVD   PIC Z(17)9.                               
000570        03  FILLER              PIC X(12)  VALUE SPACES.                  
